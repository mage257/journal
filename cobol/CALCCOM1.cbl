000100******************************************************************
000200* FECHA       : 09/03/1992                                       *
000300* PROGRAMADOR : PEDRO ESTRADA (PEDR)                             *
000400* APLICACION  : CONTABILIDAD GENERAL                             *
000500* PROGRAMA    : CALCCOM1                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALCULA EL MONTO DE UN COMPONENTE DE COBRO       *
000800*             : (EVENTO, AD-HOC, RECURRENTE O PORCENTAJE) PARA   *
000900*             : CADA SOLICITUD DEL ARCHIVO DE ENTRADA, SEGUN LA  *
001000*             : TARIFA MAS ESPECIFICA (POR CONVENIO) Y MAS       *
001100*             : RECIENTE (MAYOR VIGENCIA) QUE APLIQUE A LA FECHA *
001200*             : DE REFERENCIA SOLICITADA                        *
001300* ARCHIVOS    : CPCSOL=I, CPCCAT=I, CPCEVT=I, CPCADH=I, CPCREC=I,*
001400*             : CPCPCT=I, CPCRES=O                              *
001500* PROGRAMA(S) : NO APLICA                                        *
001600* INSTALADO   : 09/03/1992                                       *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.   CALCCOM1.
002000 AUTHOR.       PEDRO ESTRADA.
002100 INSTALLATION. BANCO - DEPTO. DESARROLLO CONTABILIDAD.
002200 DATE-WRITTEN. 09/03/1992.
002300 DATE-COMPILED.
002400 SECURITY.     USO INTERNO - CONTABILIDAD GENERAL.
002500******************************************************************
002600*                       MANTENIMIENTO                           *
002700*----------------------------------------------------------------*
002800*   1992-03-09  PEDR  SOLIC-0177  VERSION INICIAL. CUATRO        *
002900*                      FORMULAS DE COBRO (EVENTO/AD-HOC/        *
003000*                      RECURRENTE/PORCENTAJE) CONTRA EL          *
003100*                      CATALOGO DE COMPONENTES.                 *
003200*   1994-09-20  PEDR  SOLIC-0344  SE AGREGA LA SELECCION DE      *
003300*                      TARIFA MAS ESPECIFICA (POR CONVENIO) Y    *
003400*                      MAS RECIENTE (MAYOR VIGENCIA) EN LUGAR DE *
003500*                      TOMAR SIEMPRE LA TARIFA GENERICA.         *
003600*   1999-01-22  EEDR  SOLIC-0601  REVISION Y2K: LAS FECHAS DE    *
003700*                      VIGENCIA Y REFERENCIA SON AAAAMMDDHHMMSS  *
003800*                      DE 14 POSICIONES, SIN RIESGO DE CAMBIO DE *
003900*                      SIGLO.                                   *
004000*   2005-06-14  DRMV  SOLIC-1210  SE CORRIGE 250-CALCULO-        *
004100*                      PORCENTAJE: LA TARIFA PUEDE SER NEGATIVA  *
004200*                      (BONIFICACION) Y EL RESULTADO DEBE        *
004300*                      CONSERVAR EL SIGNO.                      *
004400*   2008-02-28  DRMV  SOLIC-1320  SE AGREGA EL PISO DE LA        *
004500*                      FORMULA EVENTO (CPT-VALOR-MINIMO) QUE SE  *
004600*                      HABIA OMITIDO DEL CALCULO ORIGINAL.       *
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT CPCSOL ASSIGN TO CPCSOL
005500            ORGANIZATION  IS LINE SEQUENTIAL
005600            FILE STATUS   IS FS-CPCSOL.
005700
005800     SELECT CPCRES ASSIGN TO CPCRES
005900            ORGANIZATION  IS LINE SEQUENTIAL
006000            FILE STATUS   IS FS-CPCRES.
006100
006200     SELECT CPCCAT ASSIGN TO CPCCAT
006300            ORGANIZATION  IS INDEXED
006400            ACCESS        IS RANDOM
006500            RECORD KEY    IS CPC-CODIGO
006600            FILE STATUS   IS FS-CPCCAT
006700                             FSE-CPCCAT.
006800
006900     SELECT CPCEVT ASSIGN TO CPCEVT
007000            ORGANIZATION  IS INDEXED
007100            ACCESS        IS DYNAMIC
007200            RECORD KEY    IS CPT-LLAVE OF REG-TARIFA-EVT
007300            FILE STATUS   IS FS-CPCEVT.
007400
007500     SELECT CPCADH ASSIGN TO CPCADH
007600            ORGANIZATION  IS INDEXED
007700            ACCESS        IS DYNAMIC
007800            RECORD KEY    IS CPT-LLAVE OF REG-TARIFA-ADH
007900            FILE STATUS   IS FS-CPCADH.
008000
008100     SELECT CPCREC ASSIGN TO CPCREC
008200            ORGANIZATION  IS INDEXED
008300            ACCESS        IS DYNAMIC
008400            RECORD KEY    IS CPT-LLAVE OF REG-TARIFA-REC
008500            FILE STATUS   IS FS-CPCREC.
008600
008700     SELECT CPCPCT ASSIGN TO CPCPCT
008800            ORGANIZATION  IS INDEXED
008900            ACCESS        IS DYNAMIC
009000            RECORD KEY    IS CPT-LLAVE OF REG-TARIFA-PCT
009100            FILE STATUS   IS FS-CPCPCT.
009200 DATA DIVISION.
009300 FILE SECTION.
009400 FD  CPCSOL.
009500     COPY CPCSOL01.
009600 FD  CPCRES.
009700     COPY CPCRES01.
009800 FD  CPCCAT.
009900     COPY CPCCAT01.
010000******************************************************************
010100*   CUATRO FISICOS DISTINTOS, MISMO LAYOUT (COPY CPCTAR01 4 VECES *
010200*   CON RENOMBRE) - UNO POR TIPO DE COMPONENTE DE COBRO           *
010300******************************************************************
010400 FD  CPCEVT.
010500 01  REG-TARIFA-EVT.
010600     COPY CPCTAR01 REPLACING REG-TARIFA BY REG-TARIFA-EVT.
010700 FD  CPCADH.
010800 01  REG-TARIFA-ADH.
010900     COPY CPCTAR01 REPLACING REG-TARIFA BY REG-TARIFA-ADH.
011000 FD  CPCREC.
011100 01  REG-TARIFA-REC.
011200     COPY CPCTAR01 REPLACING REG-TARIFA BY REG-TARIFA-REC.
011300 FD  CPCPCT.
011400 01  REG-TARIFA-PCT.
011500     COPY CPCTAR01 REPLACING REG-TARIFA BY REG-TARIFA-PCT.
011600 WORKING-STORAGE SECTION.
011700******************************************************************
011800*                 VARIABLES DE STATUS DE ARCHIVOS                *
011900******************************************************************
012000 01  WKS-FS-STATUS.
012100     05  FS-CPCSOL                    PIC 9(02) VALUE ZEROES.
012200     05  FS-CPCRES                    PIC 9(02) VALUE ZEROES.
012300     05  FS-CPCCAT                    PIC 9(02) VALUE ZEROES.
012400     05  FSE-CPCCAT.
012500         10  FSE-RETURN-CAT               PIC S9(4) COMP-5 VALUE 0.
012600         10  FSE-FUNCTION-CAT             PIC S9(4) COMP-5 VALUE 0.
012700         10  FSE-FEEDBACK-CAT             PIC S9(4) COMP-5 VALUE 0.
012800     05  FS-CPCEVT                    PIC 9(02) VALUE ZEROES.
012900     05  FS-CPCADH                    PIC 9(02) VALUE ZEROES.
013000     05  FS-CPCREC                    PIC 9(02) VALUE ZEROES.
013100     05  FS-CPCPCT                    PIC 9(02) VALUE ZEROES.
013200     05  FILLER                       PIC X(06).
013300******************************************************************
013400*                     BANDERAS Y CONTADORES                      *
013500******************************************************************
013600 01  WKS-FLAGS-CALCCOM1.
013700     05  WKS-FIN-CPCSOL                PIC 9(1) VALUE ZERO.
013800         88  FIN-DE-SOLICITUDES-CALCULO     VALUE 1.
013900     05  WKS-COMPONENTE-ENCONTRADO      PIC 9(1) VALUE ZERO.
014000         88  COMPONENTE-NO-ENCONTRADO        VALUE ZERO.
014100     05  FILLER                         PIC X(05).
014200 01  WKS-ESTADISTICAS.
014300     05  WKS-SOLIC-LEIDAS              PIC 9(07) COMP VALUE 0.
014400     05  WKS-SOLIC-CALCULADAS          PIC 9(07) COMP VALUE 0.
014500     05  WKS-SOLIC-SIN-COMPONENTE      PIC 9(07) COMP VALUE 0.
014600     05  FILLER                        PIC X(06).
014700******************************************************************
014800*      AREA DE LA TARIFA SELECCIONADA (MAS ESPECIFICA/RECIENTE) *
014900******************************************************************
015000 01  WKS-TARIFA-SELECCIONADA.
015100     05  WKS-TAR-ENCONTRADA            PIC 9(1) VALUE ZERO.
015200         88  TARIFA-NO-ENCONTRADA          VALUE ZERO.
015300     05  WKS-TAR-ESP-ENCONTRADA        PIC 9(1) VALUE ZERO.
015400         88  HAY-TARIFA-ESPECIFICA         VALUE 1.
015500     05  WKS-TAR-GEN-ENCONTRADA        PIC 9(1) VALUE ZERO.
015600         88  HAY-TARIFA-GENERICA           VALUE 1.
015700     05  WKS-TAR-ESP-VIGENCIA          PIC 9(14) VALUE ZERO.
015800     05  WKS-TAR-GEN-VIGENCIA          PIC 9(14) VALUE ZERO.
015900     05  WKS-TAR-ESP-AMOUNT            PIC S9(12)V9(12) COMP-3.
016000     05  WKS-TAR-GEN-AMOUNT            PIC S9(12)V9(12) COMP-3.
016100     05  WKS-TAR-ESP-MINIMO            PIC S9(12)V9(12) COMP-3.
016200     05  WKS-TAR-GEN-MINIMO            PIC S9(12)V9(12) COMP-3.
016300     05  WKS-TAR-ESP-UNIDAD            PIC X(1) VALUE 'N'.
016400     05  WKS-TAR-GEN-UNIDAD            PIC X(1) VALUE 'N'.
016500     05  WKS-TAR-AMOUNT                PIC S9(12)V9(12) COMP-3.
016600     05  WKS-TAR-VALOR-MINIMO          PIC S9(12)V9(12) COMP-3.
016700     05  WKS-TAR-UNIDAD-SI             PIC X(1) VALUE 'N'.
016800         88  WKS-ES-POR-UNIDAD             VALUE 'Y'.
016900     05  FILLER                        PIC X(10).
017000******************************************************************
017100*                     AREA DE TRABAJO DEL CALCULO                *
017200******************************************************************
017300 77  WKS-MONTO-CALCULADO               PIC S9(12)V9(12) COMP-3
017400                                        VALUE ZERO.
017500******************************************************************
017600*     VARIABLES DE DIAGNOSTICO (TRAZA) PARA EL TRAILER Y PARA    *
017700*     LOS RECHAZOS POR FALTA DE TARIFA VIGENTE (SOLIC-1320)      *
017800******************************************************************
017900 01  WKS-FLAGS-CALCCOM1-TRAZA REDEFINES WKS-FLAGS-CALCCOM1
018000                                    PIC X(07).
018100 01  WKS-ESTADISTICAS-TRAZA REDEFINES WKS-ESTADISTICAS
018200                                    PIC X(18).
018300******************************************************************
018400*     TABLA DE DESCRIPCIONES DE FORMULA, CONSTRUIDA POR REDEFINES *
018500*     DE UN LITERAL, EN EL MISMO ORDEN QUE CPC-TIPO (E/A/R/P)     *
018600******************************************************************
018700 01  WKS-TABLA-DESC-TIPO-LIT    PIC X(44)
018800         VALUE 'EEVENTO    AAD-HOC    RRECURRENTEPPORCENTAJE'.
018900 01  WKS-TABLA-DESC-TIPO REDEFINES WKS-TABLA-DESC-TIPO-LIT.
019000     05  WKS-DESC-TIPO-RENGLON  OCCURS 4 TIMES INDEXED BY IX-DESC.
019100         10  WKS-DESC-TIPO-CODIGO    PIC X(1).
019200         10  WKS-DESC-TIPO-NOMBRE    PIC X(10).
019300 01  WKS-DESC-TIPO-ENCONTRADA        PIC 9(1) VALUE ZERO.
019400     88  WKS-NO-HAY-DESC-TIPO            VALUE ZERO.
019500 PROCEDURE DIVISION.
019600******************************************************************
019700 100-MAIN SECTION.
019800     PERFORM 110-APERTURA-ARCHIVOS
019900     PERFORM 200-PROCESA-SOLICITUDES
020000     PERFORM 140-STADISTICS
020100     PERFORM 150-CLOSE-DATA
020200     STOP RUN.
020300 100-MAIN-E. EXIT.
020400
020500 110-APERTURA-ARCHIVOS SECTION.
020600     OPEN INPUT  CPCSOL
020700     OPEN OUTPUT CPCRES
020800     OPEN INPUT  CPCCAT
020900     OPEN INPUT  CPCEVT
021000     OPEN INPUT  CPCADH
021100     OPEN INPUT  CPCREC
021200     OPEN INPUT  CPCPCT
021300     IF FS-CPCSOL NOT = 0 OR FS-CPCRES NOT = 0 OR
021400        FS-CPCCAT NOT = 0 OR FS-CPCEVT NOT = 0 OR
021500        FS-CPCADH NOT = 0 OR FS-CPCREC NOT = 0 OR
021600        FS-CPCPCT NOT = 0
021700        DISPLAY '*** CALCCOM1 - ERROR AL ABRIR ARCHIVOS'
021800                UPON CONSOLE
021900        MOVE 91 TO RETURN-CODE
022000        STOP RUN
022100     END-IF.
022200 110-APERTURA-ARCHIVOS-E. EXIT.
022300
022400*--------> LEE CADA SOLICITUD DE CALCULO Y ESCRIBE SU RESPUESTA
022500 200-PROCESA-SOLICITUDES SECTION.
022600     PERFORM 205-LEE-SOLICITUD
022700     PERFORM 210-LOCALIZA-COMPONENTE
022800         UNTIL FIN-DE-SOLICITUDES-CALCULO.
022900 200-PROCESA-SOLICITUDES-E. EXIT.
023000
023100 205-LEE-SOLICITUD SECTION.
023200     READ CPCSOL
023300         AT END SET FIN-DE-SOLICITUDES-CALCULO TO TRUE
023400         NOT AT END ADD 1 TO WKS-SOLIC-LEIDAS
023500     END-READ.
023600 205-LEE-SOLICITUD-E. EXIT.
023700
023800*--------> LOCALIZA EL COMPONENTE EN EL CATALOGO Y DESPACHA AL
023900*          FORMULA QUE CORRESPONDA SEGUN CPC-TIPO
024000 210-LOCALIZA-COMPONENTE SECTION.
024100     MOVE ZERO TO WKS-MONTO-CALCULADO
024200     MOVE SOL-CODIGO-COMPONENTE TO CPC-CODIGO
024300     READ CPCCAT
024400         INVALID KEY MOVE ZERO TO WKS-COMPONENTE-ENCONTRADO
024500         NOT INVALID KEY MOVE 1 TO WKS-COMPONENTE-ENCONTRADO
024600     END-READ
024700     IF COMPONENTE-NO-ENCONTRADO
024800        ADD 1 TO WKS-SOLIC-SIN-COMPONENTE
024900        MOVE 04 TO RES-COD-RESPUESTA
025000        MOVE SPACES TO RES-CUENTA-CONTROL
025100     ELSE
025200        EVALUATE TRUE
025300            WHEN CPC-TIPO-EVENTO
025400               PERFORM 220-CALCULO-EVENTO
025500            WHEN CPC-TIPO-ADHOC
025600               PERFORM 230-CALCULO-ADHOC
025700            WHEN CPC-TIPO-RECURRENTE
025800               PERFORM 240-CALCULO-RECURRENTE
025900            WHEN CPC-TIPO-PORCENTAJE
026000               PERFORM 250-CALCULO-PORCENTAJE
026100        END-EVALUATE
026200        ADD 1 TO WKS-SOLIC-CALCULADAS
026300        MOVE 00 TO RES-COD-RESPUESTA
026400        MOVE CPC-CUENTA-CONTROL TO RES-CUENTA-CONTROL
026500     END-IF
026600     MOVE SOL-CODIGO-COMPONENTE TO RES-CODIGO-COMPONENTE
026700     MOVE WKS-MONTO-CALCULADO TO RES-MONTO
026800     IF WKS-MONTO-CALCULADO = ZERO AND COMPONENTE-ENCONTRADO
026900        PERFORM 276-TRAZA-TIPO-COMPONENTE
027000     END-IF
027100     PERFORM 290-ESCRITURA-RESPUESTA
027200     PERFORM 205-LEE-SOLICITUD.
027300 210-LOCALIZA-COMPONENTE-E. EXIT.
027400
027500*--------> EVENTO: PORCENTAJE DEL SUBYACENTE, CON PISO EN
027600*          CPT-VALOR-MINIMO (SOLIC-1320)
027700 220-CALCULO-EVENTO SECTION.
027800     PERFORM 280-BUSCA-TARIFA-EVENTO
027900     IF TARIFA-NO-ENCONTRADA
028000        MOVE ZERO TO WKS-MONTO-CALCULADO
028100     ELSE
028200        COMPUTE WKS-MONTO-CALCULADO =
028300                SOL-SUBYACENTE * (WKS-TAR-AMOUNT / 100)
028400        IF WKS-MONTO-CALCULADO < WKS-TAR-VALOR-MINIMO
028500           MOVE WKS-TAR-VALOR-MINIMO TO WKS-MONTO-CALCULADO
028600        END-IF
028700     END-IF.
028800 220-CALCULO-EVENTO-E. EXIT.
028900
029000*--------> AD-HOC: TARIFA PLANA, O POR UNIDAD SI
029100*          CPT-INDICADOR-UNIDAD = 'Y'
029200 230-CALCULO-ADHOC SECTION.
029300     PERFORM 281-BUSCA-TARIFA-ADHOC
029400     IF TARIFA-NO-ENCONTRADA
029500        MOVE ZERO TO WKS-MONTO-CALCULADO
029600     ELSE
029700        IF WKS-ES-POR-UNIDAD
029800           COMPUTE WKS-MONTO-CALCULADO =
029900                   WKS-TAR-AMOUNT * SOL-SUBYACENTE
030000        ELSE
030100           MOVE WKS-TAR-AMOUNT TO WKS-MONTO-CALCULADO
030200        END-IF
030300     END-IF.
030400 230-CALCULO-ADHOC-E. EXIT.
030500
030600*--------> RECURRENTE: EL MONTO DE LA TARIFA TAL CUAL, SIN
030700*          FORMULA (EL SUBYACENTE NO SE USA)
030800 240-CALCULO-RECURRENTE SECTION.
030900     PERFORM 282-BUSCA-TARIFA-RECURRENTE
031000     IF TARIFA-NO-ENCONTRADA
031100        MOVE ZERO TO WKS-MONTO-CALCULADO
031200     ELSE
031300        MOVE WKS-TAR-AMOUNT TO WKS-MONTO-CALCULADO
031400     END-IF.
031500 240-CALCULO-RECURRENTE-E. EXIT.
031600
031700*--------> PORCENTAJE: PORCENTAJE DEL SALDO, PRORRATEADO A UN
031800*          DIA SOBRE BASE 360 (SOLIC-1210: LA TARIFA PUEDE SER
031900*          NEGATIVA - BONIFICACION - Y CONSERVA SU SIGNO)
032000 250-CALCULO-PORCENTAJE SECTION.
032100     PERFORM 283-BUSCA-TARIFA-PORCENTAJE
032200     IF TARIFA-NO-ENCONTRADA
032300        MOVE ZERO TO WKS-MONTO-CALCULADO
032400     ELSE
032500        COMPUTE WKS-MONTO-CALCULADO =
032600                (SOL-SUBYACENTE * (WKS-TAR-AMOUNT / 100)) / 360
032700     END-IF.
032800 250-CALCULO-PORCENTAJE-E. EXIT.
032900
033000*--------> BARRIDO SECUENCIAL COMPLETO DE CPCEVT: SE QUEDA CON LA
033100*          TARIFA ESPECIFICA (CONVENIO) MAS RECIENTE Y CON LA
033200*          GENERICA MAS RECIENTE, LUEGO PREFIERE LA ESPECIFICA
033300 280-BUSCA-TARIFA-EVENTO SECTION.
033400     PERFORM 270-INICIA-BUSQUEDA-TARIFA
033500     MOVE LOW-VALUES TO CPT-LLAVE OF REG-TARIFA-EVT
033600     START CPCEVT KEY IS NOT LESS THAN CPT-LLAVE OF REG-TARIFA-EVT
033700         INVALID KEY CONTINUE
033800     END-START
033900     READ CPCEVT NEXT RECORD
034000     PERFORM 271-EVALUA-TARIFA-EVENTO
034100         UNTIL FS-CPCEVT NOT = 0
034200     PERFORM 275-RESUELVE-TARIFA-GANADORA.
034300 280-BUSCA-TARIFA-EVENTO-E. EXIT.
034400
034500 271-EVALUA-TARIFA-EVENTO SECTION.
034600     IF CPT-CODIGO-COMPONENTE OF REG-TARIFA-EVT = SOL-CODIGO-COMPONENTE
034700        AND CPT-VIGENTE-DESDE OF REG-TARIFA-EVT
034800            NOT > SOL-FECHA-REFERENCIA
034900        IF CPT-NUM-CONVENIO OF REG-TARIFA-EVT = SOL-NUM-CONVENIO
035000           AND CPT-NUM-CONVENIO OF REG-TARIFA-EVT NOT = SPACES
035100           IF CPT-VIGENTE-DESDE OF REG-TARIFA-EVT > WKS-TAR-ESP-VIGENCIA
035200              MOVE 1 TO WKS-TAR-ESP-ENCONTRADA
035300              MOVE CPT-VIGENTE-DESDE OF REG-TARIFA-EVT
035400                   TO WKS-TAR-ESP-VIGENCIA
035500              MOVE CPT-MONTO OF REG-TARIFA-EVT
035600                   TO WKS-TAR-ESP-AMOUNT
035700              MOVE CPT-VALOR-MINIMO OF REG-TARIFA-EVT
035800                   TO WKS-TAR-ESP-MINIMO
035900           END-IF
036000        END-IF
036100        IF CPT-NUM-CONVENIO OF REG-TARIFA-EVT = SPACES
036200           IF CPT-VIGENTE-DESDE OF REG-TARIFA-EVT > WKS-TAR-GEN-VIGENCIA
036300              MOVE 1 TO WKS-TAR-GEN-ENCONTRADA
036400              MOVE CPT-VIGENTE-DESDE OF REG-TARIFA-EVT
036500                   TO WKS-TAR-GEN-VIGENCIA
036600              MOVE CPT-MONTO OF REG-TARIFA-EVT
036700                   TO WKS-TAR-GEN-AMOUNT
036800              MOVE CPT-VALOR-MINIMO OF REG-TARIFA-EVT
036900                   TO WKS-TAR-GEN-MINIMO
037000           END-IF
037100        END-IF
037200     END-IF
037300     READ CPCEVT NEXT RECORD
037400         AT END CONTINUE
037500     END-READ.
037600 271-EVALUA-TARIFA-EVENTO-E. EXIT.
037700
037800*--------> IDEM 280, SOBRE CPCADH (AD-HOC), ARRASTRANDO TAMBIEN
037900*          EL INDICADOR DE COBRO POR UNIDAD
038000 281-BUSCA-TARIFA-ADHOC SECTION.
038100     PERFORM 270-INICIA-BUSQUEDA-TARIFA
038200     MOVE LOW-VALUES TO CPT-LLAVE OF REG-TARIFA-ADH
038300     START CPCADH KEY IS NOT LESS THAN CPT-LLAVE OF REG-TARIFA-ADH
038400         INVALID KEY CONTINUE
038500     END-START
038600     READ CPCADH NEXT RECORD
038700     PERFORM 272-EVALUA-TARIFA-ADHOC
038800         UNTIL FS-CPCADH NOT = 0
038900     PERFORM 275-RESUELVE-TARIFA-GANADORA.
039000 281-BUSCA-TARIFA-ADHOC-E. EXIT.
039100
039200 272-EVALUA-TARIFA-ADHOC SECTION.
039300     IF CPT-CODIGO-COMPONENTE OF REG-TARIFA-ADH = SOL-CODIGO-COMPONENTE
039400        AND CPT-VIGENTE-DESDE OF REG-TARIFA-ADH
039500            NOT > SOL-FECHA-REFERENCIA
039600        IF CPT-NUM-CONVENIO OF REG-TARIFA-ADH = SOL-NUM-CONVENIO
039700           AND CPT-NUM-CONVENIO OF REG-TARIFA-ADH NOT = SPACES
039800           IF CPT-VIGENTE-DESDE OF REG-TARIFA-ADH > WKS-TAR-ESP-VIGENCIA
039900              MOVE 1 TO WKS-TAR-ESP-ENCONTRADA
040000              MOVE CPT-VIGENTE-DESDE OF REG-TARIFA-ADH
040100                   TO WKS-TAR-ESP-VIGENCIA
040200              MOVE CPT-MONTO OF REG-TARIFA-ADH
040300                   TO WKS-TAR-ESP-AMOUNT
040400              MOVE CPT-INDICADOR-UNIDAD OF REG-TARIFA-ADH
040500                   TO WKS-TAR-ESP-UNIDAD
040600           END-IF
040700        END-IF
040800        IF CPT-NUM-CONVENIO OF REG-TARIFA-ADH = SPACES
040900           IF CPT-VIGENTE-DESDE OF REG-TARIFA-ADH > WKS-TAR-GEN-VIGENCIA
041000              MOVE 1 TO WKS-TAR-GEN-ENCONTRADA
041100              MOVE CPT-VIGENTE-DESDE OF REG-TARIFA-ADH
041200                   TO WKS-TAR-GEN-VIGENCIA
041300              MOVE CPT-MONTO OF REG-TARIFA-ADH
041400                   TO WKS-TAR-GEN-AMOUNT
041500              MOVE CPT-INDICADOR-UNIDAD OF REG-TARIFA-ADH
041600                   TO WKS-TAR-GEN-UNIDAD
041700           END-IF
041800        END-IF
041900     END-IF
042000     READ CPCADH NEXT RECORD
042100         AT END CONTINUE
042200     END-READ.
042300 272-EVALUA-TARIFA-ADHOC-E. EXIT.
042400
042500*--------> IDEM 280, SOBRE CPCREC (RECURRENTE)
042600 282-BUSCA-TARIFA-RECURRENTE SECTION.
042700     PERFORM 270-INICIA-BUSQUEDA-TARIFA
042800     MOVE LOW-VALUES TO CPT-LLAVE OF REG-TARIFA-REC
042900     START CPCREC KEY IS NOT LESS THAN CPT-LLAVE OF REG-TARIFA-REC
043000         INVALID KEY CONTINUE
043100     END-START
043200     READ CPCREC NEXT RECORD
043300     PERFORM 273-EVALUA-TARIFA-RECURRENTE
043400         UNTIL FS-CPCREC NOT = 0
043500     PERFORM 275-RESUELVE-TARIFA-GANADORA.
043600 282-BUSCA-TARIFA-RECURRENTE-E. EXIT.
043700
043800 273-EVALUA-TARIFA-RECURRENTE SECTION.
043900     IF CPT-CODIGO-COMPONENTE OF REG-TARIFA-REC = SOL-CODIGO-COMPONENTE
044000        AND CPT-VIGENTE-DESDE OF REG-TARIFA-REC
044100            NOT > SOL-FECHA-REFERENCIA
044200        IF CPT-NUM-CONVENIO OF REG-TARIFA-REC = SOL-NUM-CONVENIO
044300           AND CPT-NUM-CONVENIO OF REG-TARIFA-REC NOT = SPACES
044400           IF CPT-VIGENTE-DESDE OF REG-TARIFA-REC > WKS-TAR-ESP-VIGENCIA
044500              MOVE 1 TO WKS-TAR-ESP-ENCONTRADA
044600              MOVE CPT-VIGENTE-DESDE OF REG-TARIFA-REC
044700                   TO WKS-TAR-ESP-VIGENCIA
044800              MOVE CPT-MONTO OF REG-TARIFA-REC
044900                   TO WKS-TAR-ESP-AMOUNT
045000           END-IF
045100        END-IF
045200        IF CPT-NUM-CONVENIO OF REG-TARIFA-REC = SPACES
045300           IF CPT-VIGENTE-DESDE OF REG-TARIFA-REC > WKS-TAR-GEN-VIGENCIA
045400              MOVE 1 TO WKS-TAR-GEN-ENCONTRADA
045500              MOVE CPT-VIGENTE-DESDE OF REG-TARIFA-REC
045600                   TO WKS-TAR-GEN-VIGENCIA
045700              MOVE CPT-MONTO OF REG-TARIFA-REC
045800                   TO WKS-TAR-GEN-AMOUNT
045900           END-IF
046000        END-IF
046100     END-IF
046200     READ CPCREC NEXT RECORD
046300         AT END CONTINUE
046400     END-READ.
046500 273-EVALUA-TARIFA-RECURRENTE-E. EXIT.
046600
046700*--------> IDEM 280, SOBRE CPCPCT (PORCENTAJE)
046800 283-BUSCA-TARIFA-PORCENTAJE SECTION.
046900     PERFORM 270-INICIA-BUSQUEDA-TARIFA
047000     MOVE LOW-VALUES TO CPT-LLAVE OF REG-TARIFA-PCT
047100     START CPCPCT KEY IS NOT LESS THAN CPT-LLAVE OF REG-TARIFA-PCT
047200         INVALID KEY CONTINUE
047300     END-START
047400     READ CPCPCT NEXT RECORD
047500     PERFORM 274-EVALUA-TARIFA-PORCENTAJE
047600         UNTIL FS-CPCPCT NOT = 0
047700     PERFORM 275-RESUELVE-TARIFA-GANADORA.
047800 283-BUSCA-TARIFA-PORCENTAJE-E. EXIT.
047900
048000 274-EVALUA-TARIFA-PORCENTAJE SECTION.
048100     IF CPT-CODIGO-COMPONENTE OF REG-TARIFA-PCT = SOL-CODIGO-COMPONENTE
048200        AND CPT-VIGENTE-DESDE OF REG-TARIFA-PCT
048300            NOT > SOL-FECHA-REFERENCIA
048400        IF CPT-NUM-CONVENIO OF REG-TARIFA-PCT = SOL-NUM-CONVENIO
048500           AND CPT-NUM-CONVENIO OF REG-TARIFA-PCT NOT = SPACES
048600           IF CPT-VIGENTE-DESDE OF REG-TARIFA-PCT > WKS-TAR-ESP-VIGENCIA
048700              MOVE 1 TO WKS-TAR-ESP-ENCONTRADA
048800              MOVE CPT-VIGENTE-DESDE OF REG-TARIFA-PCT
048900                   TO WKS-TAR-ESP-VIGENCIA
049000              MOVE CPT-MONTO OF REG-TARIFA-PCT
049100                   TO WKS-TAR-ESP-AMOUNT
049200           END-IF
049300        END-IF
049400        IF CPT-NUM-CONVENIO OF REG-TARIFA-PCT = SPACES
049500           IF CPT-VIGENTE-DESDE OF REG-TARIFA-PCT > WKS-TAR-GEN-VIGENCIA
049600              MOVE 1 TO WKS-TAR-GEN-ENCONTRADA
049700              MOVE CPT-VIGENTE-DESDE OF REG-TARIFA-PCT
049800                   TO WKS-TAR-GEN-VIGENCIA
049900              MOVE CPT-MONTO OF REG-TARIFA-PCT
050000                   TO WKS-TAR-GEN-AMOUNT
050100           END-IF
050200        END-IF
050300     END-IF
050400     READ CPCPCT NEXT RECORD
050500         AT END CONTINUE
050600     END-READ.
050700 274-EVALUA-TARIFA-PORCENTAJE-E. EXIT.
050800
050900*--------> LIMPIA LOS ACUMULADORES DE LA BUSQUEDA DE TARIFA
051000*          ANTES DE EMPEZAR UN BARRIDO NUEVO
051100 270-INICIA-BUSQUEDA-TARIFA SECTION.
051200     MOVE ZERO TO WKS-TAR-ESP-ENCONTRADA
051300     MOVE ZERO TO WKS-TAR-GEN-ENCONTRADA
051400     MOVE ZERO TO WKS-TAR-ESP-VIGENCIA
051500     MOVE ZERO TO WKS-TAR-GEN-VIGENCIA
051600     MOVE ZERO TO WKS-TAR-ENCONTRADA.
051700 270-INICIA-BUSQUEDA-TARIFA-E. EXIT.
051800
051900*--------> LA TARIFA ESPECIFICA (POR CONVENIO) SIEMPRE GANA A LA
052000*          GENERICA, AUNQUE LA GENERICA SEA MAS RECIENTE
052100 275-RESUELVE-TARIFA-GANADORA SECTION.
052200     IF HAY-TARIFA-ESPECIFICA
052300        MOVE 1 TO WKS-TAR-ENCONTRADA
052400        MOVE WKS-TAR-ESP-AMOUNT TO WKS-TAR-AMOUNT
052500        MOVE WKS-TAR-ESP-MINIMO TO WKS-TAR-VALOR-MINIMO
052600        MOVE WKS-TAR-ESP-UNIDAD TO WKS-TAR-UNIDAD-SI
052700     ELSE
052800        IF HAY-TARIFA-GENERICA
052900           MOVE 1 TO WKS-TAR-ENCONTRADA
053000           MOVE WKS-TAR-GEN-AMOUNT TO WKS-TAR-AMOUNT
053100           MOVE WKS-TAR-GEN-MINIMO TO WKS-TAR-VALOR-MINIMO
053200           MOVE WKS-TAR-GEN-UNIDAD TO WKS-TAR-UNIDAD-SI
053300        ELSE
053400           MOVE ZERO TO WKS-TAR-ENCONTRADA
053500        END-IF
053600     END-IF.
053700 275-RESUELVE-TARIFA-GANADORA-E. EXIT.
053800
053900*--------> ARMA UNA LINEA DE TRAZA CON EL NOMBRE DE LA FORMULA
054000*          CUANDO EL CALCULO RESULTO EN CERO, PARA FACILITAR EL
054100*          DIAGNOSTICO DE FALTA DE TARIFA VIGENTE (SOLIC-1320)
054200 276-TRAZA-TIPO-COMPONENTE SECTION.
054300     MOVE ZERO TO WKS-DESC-TIPO-ENCONTRADA
054400     PERFORM 277-BUSCA-DESC-TIPO
054500         VARYING IX-DESC FROM 1 BY 1
054600         UNTIL IX-DESC > 4
054700            OR WKS-DESC-TIPO-ENCONTRADA NOT = ZERO
054800     IF WKS-NO-HAY-DESC-TIPO
054900        DISPLAY '*** CALCCOM1 - TIPO DE COMPONENTE DESCONOCIDO: '
055000                CPC-TIPO UPON CONSOLE
055100     ELSE
055200        DISPLAY '*** CALCCOM1 - SIN TARIFA VIGENTE PARA '
055300                WKS-DESC-TIPO-NOMBRE (IX-DESC)
055400                ' / COMPONENTE ' SOL-CODIGO-COMPONENTE UPON CONSOLE
055500     END-IF.
055600 276-TRAZA-TIPO-COMPONENTE-E. EXIT.
055700
055800 277-BUSCA-DESC-TIPO SECTION.
055900     IF WKS-DESC-TIPO-CODIGO (IX-DESC) = CPC-TIPO
056000        MOVE 1 TO WKS-DESC-TIPO-ENCONTRADA
056100     END-IF.
056200 277-BUSCA-DESC-TIPO-E. EXIT.
056300
056400 290-ESCRITURA-RESPUESTA SECTION.
056500     WRITE REG-RESPUESTA-CALCULO.
056600 290-ESCRITURA-RESPUESTA-E. EXIT.
056700
056800 140-STADISTICS SECTION.
056900     DISPLAY '================================================'
057000             UPON CONSOLE
057100     DISPLAY ' CALCCOM1 - SOLICITUDES LEIDAS      : '
057200             WKS-SOLIC-LEIDAS UPON CONSOLE
057300     DISPLAY ' CALCCOM1 - SOLICITUDES CALCULADAS   : '
057400             WKS-SOLIC-CALCULADAS UPON CONSOLE
057500     DISPLAY ' CALCCOM1 - SIN COMPONENTE EN CATALOGO: '
057600             WKS-SOLIC-SIN-COMPONENTE UPON CONSOLE
057700     DISPLAY '================================================'
057800             UPON CONSOLE.
057900 140-STADISTICS-E. EXIT.
058000
058100 150-CLOSE-DATA SECTION.
058200     CLOSE CPCSOL CPCRES CPCCAT CPCEVT CPCADH CPCREC CPCPCT.
058300 150-CLOSE-DATA-E. EXIT.
