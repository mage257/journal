000100******************************************************************
000200* FECHA       : 03/06/1991                                       *
000300* PROGRAMADOR : PEDRO ESTRADA (PEDR)                             *
000400* APLICACION  : CONTABILIDAD GENERAL                             *
000500* PROGRAMA    : CAMBIOD1                                         *
000600* TIPO        : SUBRUTINA (CALLED)                               *
000700* DESCRIPCION : CONVIERTE UN MONTO DE UNA MONEDA ORIGEN A UNA    *
000800*             : MONEDA DESTINO, PASANDO POR LA MONEDA BASE (EUR) *
000900*             : CON REDONDEO AL PAR MAS CERCANO (BANKER'S)       *
001000* ARCHIVOS    : CTADIV = I (MAESTRO DE DIVISAS, LEIDO UNA SOLA   *
001100*             : VEZ A LA TABLA TBL-DIVISAS)                      *
001200* PROGRAMA(S) : NINGUNO (LLAMADO POR SALDOCTA, PARTIDA1)         *
001300* INSTALADO   : 03/06/1991                                       *
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.   CAMBIOD1.
001700 AUTHOR.       PEDRO ESTRADA.
001800 INSTALLATION. BANCO - DEPTO. DESARROLLO CONTABILIDAD.
001900 DATE-WRITTEN. 03/06/1991.
002000 DATE-COMPILED.
002100 SECURITY.     USO INTERNO - CONTABILIDAD GENERAL.
002200******************************************************************
002300*                       MANTENIMIENTO                           *
002400*----------------------------------------------------------------*
002500*   1991-06-03  PEDR  SOLIC-0144  VERSION INICIAL. CONVERSION    *
002600*                      ENTRE DOS DIVISAS PASANDO POR LA MONEDA   *
002700*                      BASE (EUR).                               *
002800*   1993-09-20  PEDR  SOLIC-0268  SE AGREGA EL CASO DE IDENTIDAD *
002900*                      (MONEDA ORIGEN = MONEDA DESTINO, NO       *
003000*                      BUSCA TASA NI REDONDEA).                 *
003100*   1999-01-22  EEDR  SOLIC-0601  REVISION Y2K: SIN CAMBIOS, LA  *
003200*                      TABLA DE DIVISAS NO DEPENDE DE LA FECHA.  *
003300*   2002-04-11  EEDR  SOLIC-0887  SE CAMBIA EL REDONDEO DE MEDIO *
003400*                      HACIA ARRIBA A REDONDEO AL PAR (BANKER'S) *
003500*                      PARA CUMPLIR CON AUDITORIA EXTERNA.       *
003600*   2006-10-02  DRMV  SOLIC-1229  SI LA MONEDA DESTINO NO EXISTE *
003700*                      EN TBL-DIVISAS SE DEVUELVE EL MONTO SIN   *
003800*                      REDONDEAR EN VEZ DE RECHAZAR LA LLAMADA.  *
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT CTADIV ASSIGN TO CTADIV
004700            ORGANIZATION  IS LINE SEQUENTIAL
004800            FILE STATUS   IS FS-CTADIV.
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  CTADIV.
005200     COPY CTADIV01.
005300 WORKING-STORAGE SECTION.
005400******************************************************************
005500*                  RECURSOS DE FILE-STATUS                       *
005600******************************************************************
005700 01  WKS-STATUS-ARCHIVOS.
005800     05  FS-CTADIV                  PIC 9(02) VALUE ZEROES.
005900     05  FILLER                     PIC X(08).
006000******************************************************************
006100*              BANDERA DE TABLA DE DIVISAS CARGADA                *
006200******************************************************************
006300 01  WKS-FLAGS-CAMBIO.
006400     05  WKS-TABLA-CARGADA          PIC 9(1) VALUE ZERO.
006500         88  TABLA-DIVISAS-YA-CARGADA    VALUE 1.
006600     05  WKS-FIN-CTADIV              PIC 9(1) VALUE ZERO.
006700         88  FIN-CTADIV                   VALUE 1.
006800     05  FILLER                      PIC X(06).
006900******************************************************************
007000*               MONTOS INTERMEDIOS DE LA CONVERSION               *
007100******************************************************************
007200 01  WKS-MONTOS-TRABAJO.
007300     05  WKS-MONTO-EN-BASE           PIC S9(18)V9(18) COMP-3.
007400     05  WKS-MONTO-RESULTADO         PIC S9(18)V9(18) COMP-3.
007500     05  WKS-TASA-ENCONTRADA         PIC S9(6)V9(12)  COMP-3.
007600     05  WKS-PRECISION-ENCONTRADA    PIC 9(2).
007700     05  WKS-DIVISA-DESTINO-EXISTE   PIC 9(1) VALUE ZERO.
007800         88  DIVISA-DESTINO-NO-EXISTE    VALUE ZERO.
007900     05  WKS-MONTO-ENTERO            PIC S9(18) COMP-3.
008000     05  WKS-MULTIPLICADOR-PRECISION PIC S9(4) COMP-3.
008100     05  WKS-MONTO-ESCALADO          PIC S9(18)V9(06) COMP-3.
008200     05  WKS-PARTE-ENTERA            PIC S9(18) COMP-3.
008300     05  WKS-RESIDUO                 PIC S9(18)V9(06) COMP-3.
008400     05  WKS-SIGNO-NEGATIVO          PIC 9(1) VALUE ZERO.
008500         88  MONTO-ES-NEGATIVO           VALUE 1.
008600     05  WKS-COCIENTE-PAR            PIC S9(18) COMP-3.
008700     05  WKS-RESIDUO-PAR             PIC S9(18) COMP-3.
008800     05  FILLER                      PIC X(10).
008900******************************************************************
009000*                       LINKAGE SECTION                          *
009100******************************************************************
009200 LINKAGE SECTION.
009300 01  LK-PARAMETROS-CAMBIO.
009400     05  LK-MONEDA-ORIGEN           PIC X(03).
009500     05  LK-MONEDA-DESTINO          PIC X(03).
009600     05  LK-MONTO-ORIGEN            PIC S9(12)V9(12) COMP-3.
009700     05  LK-MONTO-DESTINO           PIC S9(12)V9(12) COMP-3.
009800     05  LK-COD-RESPUESTA           PIC 9(02).
009900     05  FILLER                     PIC X(10).
010000******************************************************************
010100*     VISTAS DE DIAGNOSTICO (TRAZA) SOBRE AREAS DE TRABAJO,       *
010200*     PARA FACILITAR LA AUDITORIA DE UNA CONVERSION PUNTUAL       *
010300*     (SOLIC-0887)                                                *
010400******************************************************************
010500 01  WKS-FLAGS-CAMBIO-TRAZA REDEFINES WKS-FLAGS-CAMBIO
010600                                  PIC X(08).
010700 01  WKS-MONTOS-TRABAJO-TRAZA REDEFINES WKS-MONTOS-TRABAJO
010800                                  PIC X(131).
010900******************************************************************
011000*     TABLA DE MULTIPLICADORES DE PRECISION (0 A 4 DECIMALES),    *
011100*     CONSTRUIDA POR REDEFINES DE UN LITERAL.  EL INDICE ES LA    *
011200*     PRECISION MAS 1.  SUSTITUYE AL EVALUATE ORIGINAL Y CUBRE    *
011300*     TAMBIEN LAS PRECISIONES 1 Y 4, QUE ANTES CAIAN EN EL        *
011400*     "WHEN OTHER" (SOLIC-1229).                                 *
011500******************************************************************
011600 01  WKS-TABLA-MULTIPLICADOR-LIT  PIC X(25)
011700         VALUE '0000100010001000100010000'.
011800 01  WKS-TABLA-MULTIPLICADOR REDEFINES WKS-TABLA-MULTIPLICADOR-LIT.
011900     05  WKS-MULTIPLICADOR-RENGLON  OCCURS 5 TIMES
012000                                    INDEXED BY IX-MULT
012100                                    PIC 9(5).
012200 77  WKS-INDICE-PRECISION         PIC 9(2) COMP VALUE ZERO.
012300******************************************************************
012400 PROCEDURE DIVISION USING LK-PARAMETROS-CAMBIO.
012500******************************************************************
012600 000-PRINCIPAL SECTION.
012700     MOVE ZERO TO LK-COD-RESPUESTA
012800     IF LK-MONEDA-ORIGEN = LK-MONEDA-DESTINO
012900*            CASO DE IDENTIDAD: NO SE BUSCA TASA NI SE REDONDEA
013000        MOVE LK-MONTO-ORIGEN TO LK-MONTO-DESTINO
013100     ELSE
013200        IF NOT TABLA-DIVISAS-YA-CARGADA
013300           PERFORM 100-CARGA-TABLA-DIVISAS
013400        END-IF
013500        PERFORM 200-CONVIERTE-A-MONEDA-BASE
013600        PERFORM 300-CONVIERTE-A-MONEDA-DESTINO
013700     END-IF
013800     GOBACK.
013900 000-PRINCIPAL-E. EXIT.
014000
014100*--------> LEE CTADIV UNA SOLA VEZ POR CORRIDA Y CARGA LA TABLA
014200*          TBL-DIVISAS, QUE SE BUSCA DESPUES CON SEARCH ALL
014300 100-CARGA-TABLA-DIVISAS SECTION.
014400     MOVE ZERO TO TBL-NUM-DIVISAS
014500     OPEN INPUT CTADIV
014600     IF FS-CTADIV NOT = 0 AND FS-CTADIV NOT = 97
014700        DISPLAY '*** CAMBIOD1 - ERROR AL ABRIR CTADIV, FS= '
014800                 FS-CTADIV UPON CONSOLE
014900        MOVE 90 TO LK-COD-RESPUESTA
015000     ELSE
015100        MOVE ZERO TO WKS-FIN-CTADIV
015200        PERFORM 110-LEE-UNA-DIVISA
015300        PERFORM 120-AGREGA-DIVISA-A-TABLA
015400            UNTIL FIN-CTADIV
015500        CLOSE CTADIV
015600        MOVE 1 TO WKS-TABLA-CARGADA
015700     END-IF.
015800 100-CARGA-TABLA-DIVISAS-E. EXIT.
015900
016000 110-LEE-UNA-DIVISA SECTION.
016100     READ CTADIV
016200         AT END SET FIN-CTADIV TO TRUE
016300     END-READ.
016400 110-LEE-UNA-DIVISA-E. EXIT.
016500
016600 120-AGREGA-DIVISA-A-TABLA SECTION.
016700     IF TBL-NUM-DIVISAS < 200
016800        ADD 1 TO TBL-NUM-DIVISAS
016900        MOVE CTD-CODIGO     TO TBL-DIV-CODIGO(TBL-NUM-DIVISAS)
017000        MOVE CTD-TASA       TO TBL-DIV-TASA(TBL-NUM-DIVISAS)
017100        MOVE CTD-PRECISION  TO TBL-DIV-PRECISION(TBL-NUM-DIVISAS)
017200     END-IF
017300     PERFORM 110-LEE-UNA-DIVISA.
017400 120-AGREGA-DIVISA-A-TABLA-E. EXIT.
017500
017600*--------> DIVIDE EL MONTO ORIGEN ENTRE LA TASA DE LA MONEDA
017700*          ORIGEN, SALVO QUE LA ORIGEN YA SEA LA MONEDA BASE
017800 200-CONVIERTE-A-MONEDA-BASE SECTION.
017900     MOVE LK-MONEDA-ORIGEN TO CTD-CODIGO
018000     MOVE LK-MONTO-ORIGEN TO WKS-MONTO-EN-BASE
018100     PERFORM 210-BUSCA-DIVISA
018200     IF WKS-DIVISA-DESTINO-EXISTE = 1
018300*            SIN REDONDEAR AQUI - LA PRECISION "EFECTIVAMENTE
018400*            ILIMITADA" SOLO SE TRUNCA AL REDONDEO FINAL
018500        COMPUTE WKS-MONTO-EN-BASE =
018600                LK-MONTO-ORIGEN / WKS-TASA-ENCONTRADA
018700     END-IF.
018800 200-CONVIERTE-A-MONEDA-BASE-E. EXIT.
018900
019000*--------> MULTIPLICA EL MONTO (YA EN MONEDA BASE) POR LA TASA
019100*          DE LA MONEDA DESTINO, Y REDONDEA A SU PRECISION
019200 300-CONVIERTE-A-MONEDA-DESTINO SECTION.
019300     MOVE LK-MONEDA-DESTINO TO CTD-CODIGO
019400     PERFORM 210-BUSCA-DIVISA
019500     IF WKS-DIVISA-DESTINO-EXISTE = 1
019600        COMPUTE WKS-MONTO-RESULTADO =
019700                WKS-MONTO-EN-BASE * WKS-TASA-ENCONTRADA
019800        PERFORM 310-REDONDEA-A-PRECISION
019900     ELSE
020000*            LA MONEDA DESTINO NO APARECE EN EL CATALOGO: SE
020100*            DEVUELVE EL MONTO SIN REDONDEAR (SOLIC-1229)
020200        MOVE WKS-MONTO-EN-BASE TO WKS-MONTO-RESULTADO
020300     END-IF
020400     MOVE WKS-MONTO-RESULTADO TO LK-MONTO-DESTINO.
020500 300-CONVIERTE-A-MONEDA-DESTINO-E. EXIT.
020600
020700*--------> BUSCA (SEARCH ALL) LA MONEDA INDICADA EN CTD-CODIGO,
020800*          DEJA LA TASA Y PRECISION EN WKS-TASA-ENCONTRADA /
020900*          WKS-PRECISION-ENCONTRADA
021000 210-BUSCA-DIVISA SECTION.
021100     MOVE ZERO TO WKS-DIVISA-DESTINO-EXISTE
021200     SEARCH ALL TBL-DIVISA
021300         AT END
021400            MOVE ZERO TO WKS-DIVISA-DESTINO-EXISTE
021500         WHEN TBL-DIV-CODIGO(IX-DIVISA) = CTD-CODIGO
021600            MOVE 1 TO WKS-DIVISA-DESTINO-EXISTE
021700            MOVE TBL-DIV-TASA(IX-DIVISA)
021800                 TO WKS-TASA-ENCONTRADA
021900            MOVE TBL-DIV-PRECISION(IX-DIVISA)
022000                 TO WKS-PRECISION-ENCONTRADA
022100     END-SEARCH.
022200 210-BUSCA-DIVISA-E. EXIT.
022300
022400*--------> REDONDEA WKS-MONTO-RESULTADO AL NUMERO DE DECIMALES
022500*          DE WKS-PRECISION-ENCONTRADA.  EL VERBO "ROUNDED" DEL
022600*          COMPILADOR REDONDEA SIEMPRE HACIA ARRIBA EN EL EMPATE
022700*          (MITAD), POR LO QUE AQUI SE CALCULA A MANO EL
022800*          REDONDEO AL PAR MAS CERCANO ("BANKER'S ROUNDING")
022900*          EXIGIDO POR AUDITORIA EXTERNA (SOLIC-0887).
023000 310-REDONDEA-A-PRECISION SECTION.
023100     MOVE WKS-PRECISION-ENCONTRADA TO WKS-INDICE-PRECISION
023200     ADD 1 TO WKS-INDICE-PRECISION
023300     IF WKS-INDICE-PRECISION > 5
023400        MOVE 3 TO WKS-INDICE-PRECISION
023500     END-IF
023600     SET IX-MULT TO WKS-INDICE-PRECISION
023700     MOVE WKS-MULTIPLICADOR-RENGLON (IX-MULT)
023800          TO WKS-MULTIPLICADOR-PRECISION
023900     MOVE ZERO TO WKS-SIGNO-NEGATIVO
024000     IF WKS-MONTO-RESULTADO < 0
024100        MOVE 1 TO WKS-SIGNO-NEGATIVO
024200        COMPUTE WKS-MONTO-RESULTADO = WKS-MONTO-RESULTADO * -1
024300     END-IF
024400     COMPUTE WKS-MONTO-ESCALADO =
024500             WKS-MONTO-RESULTADO * WKS-MULTIPLICADOR-PRECISION
024600     COMPUTE WKS-PARTE-ENTERA = WKS-MONTO-ESCALADO
024700     COMPUTE WKS-RESIDUO =
024800             WKS-MONTO-ESCALADO - WKS-PARTE-ENTERA
024900     PERFORM 315-DECIDE-REDONDEO-PAR
025000     IF MONTO-ES-NEGATIVO
025100        COMPUTE WKS-PARTE-ENTERA = WKS-PARTE-ENTERA * -1
025200     END-IF
025300     COMPUTE WKS-MONTO-RESULTADO =
025400             WKS-PARTE-ENTERA / WKS-MULTIPLICADOR-PRECISION.
025500 310-REDONDEA-A-PRECISION-E. EXIT.
025600
025700*--------> DECIDE SI EL RESIDUO SE REDONDEA HACIA ARRIBA.  SI EL
025800*          RESIDUO ES EXACTAMENTE 0.5, SOLO SUBE SI EL DIGITO
025900*          ENTERO QUEDARIA IMPAR (REDONDEO AL PAR).
026000 315-DECIDE-REDONDEO-PAR SECTION.
026100     IF WKS-RESIDUO > 0.5
026200        ADD 1 TO WKS-PARTE-ENTERA
026300     ELSE
026400        IF WKS-RESIDUO = 0.5
026500           DIVIDE WKS-PARTE-ENTERA BY 2
026600                   GIVING WKS-COCIENTE-PAR
026700                   REMAINDER WKS-RESIDUO-PAR
026800           IF WKS-RESIDUO-PAR NOT = 0
026900              ADD 1 TO WKS-PARTE-ENTERA
027000           END-IF
027100        END-IF
027200     END-IF.
027300 315-DECIDE-REDONDEO-PAR-E. EXIT.
