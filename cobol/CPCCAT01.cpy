000100******************************************************************
000200*            CPCCAT01  -  CATALOGO DE COMPONENTES DE COBRO       *
000300*------------------------------------------------------------------
000400* USADO POR    : CALCCOM1                                        *
000500* DESCRIPCION  : ENTRADA DEL CATALOGO DE COMISIONES Y CARGOS.    *
000600*                CPC-TIPO DETERMINA CUAL DE LAS CUATRO FORMULAS  *
000700*                DE CALCCOM1 APLICA (EVENTO, AD-HOC, RECURRENTE, *
000800*                PORCENTAJE).  CPC-DESCRIPCION SE ACORTA A 240   *
000900*                POSICIONES PARA EL LAYOUT DE LOTE (ACUERDO DE   *
001000*                CAPACIDAD SOLIC-0951).                         *
001100* MANTENIMIENTO :                                                *
001200*   1992-03-09  PEDR  SOLIC-0177  VERSION INICIAL                *
001300******************************************************************
001400 01  REG-COMPONENTE.
001500     05  CPC-CODIGO                  PIC X(64).
001600     05  CPC-TIPO                    PIC X(1).
001700         88  CPC-TIPO-EVENTO             VALUE 'E'.
001800         88  CPC-TIPO-ADHOC              VALUE 'A'.
001900         88  CPC-TIPO-RECURRENTE         VALUE 'R'.
002000         88  CPC-TIPO-PORCENTAJE         VALUE 'P'.
002100     05  CPC-PERIODO                 PIC X(1).
002200         88  CPC-PERIODO-MENSUAL         VALUE 'M'.
002300         88  CPC-PERIODO-TRIMESTRAL      VALUE 'Q'.
002400         88  CPC-PERIODO-SEMESTRAL       VALUE 'S'.
002500         88  CPC-PERIODO-ANUAL           VALUE 'Y'.
002600     05  CPC-NOMBRE                  PIC X(128).
002700     05  CPC-DESCRIPCION             PIC X(240).
002800     05  CPC-CUENTA-CONTROL          PIC X(64).
002900     05  CPC-FECHA-HORA-CREACION     PIC 9(14).
003000     05  CPC-CREADO-POR              PIC X(64).
003100     05  CPC-FECHA-HORA-MODIF        PIC 9(14).
003200     05  CPC-MODIFICADO-POR          PIC X(64).
003300     05  FILLER                      PIC X(20).
