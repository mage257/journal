000100******************************************************************
000200*            CPCRES01  -  RESPUESTA DE CALCULO DE COBRO          *
000300*------------------------------------------------------------------
000400* USADO POR    : CALCCOM1                                        *
000500* DESCRIPCION  : RES-COD-RESPUESTA 00 = CALCULADO, 04 = NO       *
000600*                ENCONTRO COMPONENTE (MONTO QUEDA EN CERO).      *
000700******************************************************************
000800 01  REG-RESPUESTA-CALCULO.
000900     05  RES-CODIGO-COMPONENTE       PIC X(64).
001000     05  RES-CUENTA-CONTROL          PIC X(64).
001100     05  RES-MONTO                   PIC S9(12)V9(12) COMP-3.
001200     05  RES-COD-RESPUESTA           PIC 9(2).
001300     05  FILLER                      PIC X(10).
