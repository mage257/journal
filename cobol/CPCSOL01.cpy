000100******************************************************************
000200*            CPCSOL01  -  SOLICITUD DE CALCULO DE COBRO          *
000300*------------------------------------------------------------------
000400* USADO POR    : CALCCOM1                                        *
000500******************************************************************
000600 01  REG-SOLICITUD-CALCULO.
000700     05  SOL-NUM-CONVENIO            PIC X(64).
000800     05  SOL-CODIGO-COMPONENTE       PIC X(64).
000900     05  SOL-FECHA-REFERENCIA        PIC 9(14).
001000     05  SOL-SUBYACENTE              PIC S9(12)V9(12) COMP-3.
001100     05  FILLER                      PIC X(10).
