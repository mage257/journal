000100******************************************************************
000200*            CPCTAR01  -  TARIFA (RATE-RECORD) DE COBRO          *
000300*------------------------------------------------------------------
000400* USADO POR    : CALCCOM1                                        *
000500* DESCRIPCION  : LAYOUT COMUN A LOS CUATRO ARCHIVOS DE TARIFAS   *
000600*                (EVENTO, AD-HOC, RECURRENTE, PORCENTAJE).  SI   *
000700*                CPT-NUM-CONVENIO VIENE EN BLANCOS LA TARIFA ES  *
000800*                GENERICA PARA EL COMPONENTE; SI NO, APLICA      *
000900*                UNICAMENTE A ESE CONVENIO.                     *
001000* MANTENIMIENTO :                                                *
001100*   1992-03-09  PEDR  SOLIC-0177  VERSION INICIAL                *
001200******************************************************************
001300 01  REG-TARIFA.
001400     05  CPT-LLAVE.
001500         10  CPT-SEQ                 PIC S9(18)      COMP-3.
001600     05  CPT-NUM-CONVENIO            PIC X(64).
001700     05  CPT-CODIGO-COMPONENTE       PIC X(64).
001800     05  CPT-MONTO                   PIC S9(12)V9(12) COMP-3.
001900     05  CPT-VALOR-MINIMO            PIC S9(12)V9(12) COMP-3.
002000     05  CPT-INDICADOR-UNIDAD        PIC X(1).
002100         88  CPT-UNIDAD-SI               VALUE 'Y'.
002200     05  CPT-VIGENTE-DESDE           PIC 9(14).
002300     05  CPT-FECHA-HORA-CREACION     PIC 9(14).
002400     05  CPT-CREADO-POR              PIC X(64).
002500     05  FILLER                      PIC X(20).
