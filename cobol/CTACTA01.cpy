000100******************************************************************
000200*            CTACTA01  -  MAESTRO DE CUENTA CONTABLE             *
000300*------------------------------------------------------------------
000400* USADO POR    : SALDOCTA                                        *
000500* DESCRIPCION  : SALDO CORRIENTE DE UNA CUENTA, EN LA MONEDA     *
000600*                PROPIA DE LA CUENTA, Y LA MARCA DE LA ULTIMA    *
000700*                PARTIDA YA REFLEJADA EN EL SALDO.               *
000800* MANTENIMIENTO :                                                *
000900*   1990-01-15  PEDR  SOLIC-0101  VERSION INICIAL                *
001000******************************************************************
001100 01  REG-CUENTA.
001200     05  CTA-NUMERO                  PIC X(64).
001300     05  CTA-SALDO                   PIC S9(12)V9(12) COMP-3.
001400     05  CTA-ULT-SEQ-SINCRONIZADA    PIC S9(18)      COMP-3.
001500     05  FILLER                      PIC X(20).
