000100******************************************************************
000200*            CTADIV01  -  MAESTRO DE DIVISAS (MONEDAS)           *
000300*------------------------------------------------------------------
000400* USADO POR    : CAMBIOD1, SALDOCTA                              *
000500* DESCRIPCION  : TABLA PEQUENA DE REFERENCIA, SE LEE COMPLETA A  *
000600*                MEMORIA Y SE BUSCA CON SEARCH ALL (VER TABLA    *
000700*                TBL-DIVISAS MAS ABAJO).  CTD-TASA SON UNIDADES  *
000800*                DE LA MONEDA BASE POR 1 UNIDAD DE ESTA MONEDA.  *
000900*                LA MONEDA BASE (EUR POR DEFECTO) TIENE TASA     *
001000*                IMPLICITA 1 Y NO APARECE CONVERTIDA.            *
001100* MANTENIMIENTO :                                                *
001200*   1991-06-03  PEDR  SOLIC-0144  VERSION INICIAL                *
001300******************************************************************
001400 01  REG-DIVISA.
001500     05  CTD-CODIGO                  PIC X(3).
001600     05  CTD-TASA                    PIC S9(6)V9(12) COMP-3.
001700     05  CTD-PRECISION               PIC 9(2).
001800     05  FILLER                      PIC X(5).
001900******************************************************************
002000*       TABLA EN MEMORIA DE DIVISAS, CARGADA AL INICIO DEL       *
002100*       PROGRAMA Y BUSCADA CON SEARCH ALL (ASCENDING KEY).       *
002200******************************************************************
002300 01  TBL-DIVISAS.
002400     05  TBL-NUM-DIVISAS             PIC 9(4)        COMP
002500                                      VALUE ZERO.
002600     05  TBL-DIVISA OCCURS 1 TO 200 TIMES
002700             DEPENDING ON TBL-NUM-DIVISAS
002800             ASCENDING KEY IS TBL-DIV-CODIGO
002900             INDEXED BY IX-DIVISA.
003000         10  TBL-DIV-CODIGO          PIC X(3).
003100         10  TBL-DIV-TASA            PIC S9(6)V9(12) COMP-3.
003200         10  TBL-DIV-PRECISION       PIC 9(2).
003300         10  FILLER                  PIC X(3).
