000100******************************************************************
000200*            CTASLD01  -  SALDO DE CUENTA (RESPUESTA)            *
000300*------------------------------------------------------------------
000400* USADO POR    : SALDOCTA                                        *
000500******************************************************************
000600 01  REG-SALDO.
000700     05  SLD-NUMERO-CUENTA           PIC X(64).
000800     05  SLD-MONEDA                  PIC X(3).
000900     05  SLD-SALDO-CUENTA            PIC S9(12)V9(12) COMP-3.
001000     05  SLD-SALDO-REPORTE           PIC S9(12)V9(12) COMP-3.
001100     05  FILLER                      PIC X(10).
