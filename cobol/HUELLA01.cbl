000100******************************************************************
000200* FECHA       : 02/07/1993                                       *
000300* PROGRAMADOR : PEDRO ESTRADA (PEDR)                             *
000400* APLICACION  : CONTABILIDAD GENERAL                             *
000500* PROGRAMA    : HUELLA01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : GENERA O VALIDA LA HUELLA (FINGERPRINT) DE UNA   *
000800*             : PARTIDA CONTABLE: ARMA UNA CADENA DELIMITADA CON *
000900*             : LOS DATOS DE LA CABECERA Y DE CADA RENGLON, LE   *
001000*             : CALCULA UN CHECKSUM NUMERICO, Y RESUME TODO EN   *
001100*             : UN DIGEST HEXADECIMAL DE DETECCION DE CAMBIOS    *
001200* ARCHIVOS    : HLLSOL=I, PARTIDA=I, PARTDET=I, HLLRES=O         *
001300* ACCION (ES) : G=GENERA HUELLA, V=VALIDA HUELLA CONTRA LA YA    *
001400*             : REGISTRADA                                      *
001500* INSTALADO   : 02/07/1993                                       *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.   HUELLA01.
001900 AUTHOR.       PEDRO ESTRADA.
002000 INSTALLATION. BANCO - DEPTO. DESARROLLO CONTABILIDAD.
002100 DATE-WRITTEN. 02/07/1993.
002200 DATE-COMPILED.
002300 SECURITY.     USO INTERNO - CONTABILIDAD GENERAL.
002400******************************************************************
002500*                       MANTENIMIENTO                           *
002600*----------------------------------------------------------------*
002700*   1993-07-02  PEDR  SOLIC-0288  VERSION INICIAL. EL CHECKSUM Y *
002800*                      EL DIGEST SE CALCULAN EN ARITMETICA COBOL *
002900*                      PURA, SIN PRETENDER PARIDAD BIT A BIT CON *
003000*                      NINGUN OTRO METODO - SOLO DETERMINISMO Y  *
003100*                      SENSIBILIDAD AL CAMBIO.                  *
003200*   1999-01-22  EEDR  SOLIC-0601  REVISION Y2K: LAS FECHAS DE    *
003300*                      CREACION/VALOR/CONTABLE YA USAN 8/14      *
003400*                      POSICIONES, SIN RIESGO DE CAMBIO DE       *
003500*                      SIGLO.                                   *
003600*   2002-05-17  EEDR  SOLIC-0933  SE AGREGA LA VALIDACION DE     *
003700*                      HUELLA (ACCION V); CUALQUIER ERROR DE     *
003800*                      LECTURA SE TRATA COMO "NO VALIDA", NUNCA  *
003900*                      COMO ABEND.                               *
004000*   2009-10-08  DRMV  SOLIC-1360  SE AMPLIA LA TABLA DE ORDINALES*
004100*                      PARA CUBRIR LOS SEPARADORES USADOS EN LA  *
004200*                      CADENA DE RENGLONES (~ ; $).              *
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT HLLSOL ASSIGN TO HLLSOL
005100            ORGANIZATION  IS LINE SEQUENTIAL
005200            FILE STATUS   IS FS-HLLSOL.
005300
005400     SELECT HLLRES ASSIGN TO HLLRES
005500            ORGANIZATION  IS LINE SEQUENTIAL
005600            FILE STATUS   IS FS-HLLRES.
005700
005800     SELECT PARTIDA ASSIGN TO PARTIDA
005900            ORGANIZATION  IS INDEXED
006000            ACCESS        IS RANDOM
006100            RECORD KEY    IS PTD-LLAVE
006200            FILE STATUS   IS FS-PARTIDA.
006300
006400     SELECT PARTDET ASSIGN TO PARTDET
006500            ORGANIZATION  IS INDEXED
006600            ACCESS        IS DYNAMIC
006700            RECORD KEY    IS PTD-DET-LLAVE
006800            FILE STATUS   IS FS-PARTDET.
006900 DATA DIVISION.
007000 FILE SECTION.
007100******************************************************************
007200*          SOLICITUD DE HUELLA (ENTRADA DE ESTE BATCH)           *
007300******************************************************************
007400 FD  HLLSOL.
007500 01  REG-SOLICITUD-HUELLA.
007600     05  SOL-ACCION-HUELLA           PIC X(1).
007700         88  SOL-GENERAR-HUELLA          VALUE 'G'.
007800         88  SOL-VALIDAR-HUELLA          VALUE 'V'.
007900     05  SOL-SEQ-PARTIDA-HUELLA      PIC S9(18)      COMP-3.
008000     05  SOL-HUELLA-CANDIDATA        PIC X(64).
008100     05  FILLER                      PIC X(10).
008200******************************************************************
008300*          RESPUESTA DE HUELLA (SALIDA DE ESTE BATCH)            *
008400******************************************************************
008500 FD  HLLRES.
008600 01  REG-RESPUESTA-HUELLA.
008700     05  RES-SEQ-PARTIDA-HUELLA      PIC S9(18)      COMP-3.
008800     05  RES-HUELLA-CALCULADA        PIC X(64).
008900     05  RES-HUELLA-VALIDA           PIC X(1).
009000         88  RES-ES-VALIDA               VALUE 'S'.
009100         88  RES-NO-ES-VALIDA            VALUE 'N'.
009200     05  RES-COD-RESPUESTA-HUELLA    PIC 9(2).
009300     05  FILLER                      PIC X(10).
009400******************************************************************
009500*                  MAESTRO DE PARTIDAS Y RENGLONES               *
009600******************************************************************
009700 FD  PARTIDA.
009800     COPY PTDCAB01.
009900 FD  PARTDET.
010000     COPY PTDDET01.
010100 WORKING-STORAGE SECTION.
010200******************************************************************
010300*                  VARIABLES DE STATUS DE ARCHIVOS               *
010400******************************************************************
010500 01  WKS-FS-STATUS.
010600     05  FS-HLLSOL                   PIC 9(02) VALUE ZEROES.
010700     05  FS-HLLRES                   PIC 9(02) VALUE ZEROES.
010800     05  FS-PARTIDA                  PIC 9(02) VALUE ZEROES.
010900     05  FS-PARTDET                  PIC 9(02) VALUE ZEROES.
011000     05  FILLER                       PIC X(06).
011100******************************************************************
011200*                     BANDERAS Y CONTADORES                      *
011300******************************************************************
011400 01  WKS-FLAGS-HUELLA01.
011500     05  WKS-FIN-HLLSOL               PIC 9(1) VALUE ZERO.
011600         88  FIN-DE-SOLICITUDES-HUELLA   VALUE 1.
011700     05  WKS-PARTIDA-ENCONTRADA       PIC 9(1) VALUE ZERO.
011800         88  PARTIDA-NO-ENCONTRADA-HU     VALUE ZERO.
011900     05  FILLER                       PIC X(05).
012000 01  WKS-ESTADISTICAS.
012100     05  WKS-HU-SOLICITUDES           PIC 9(07) COMP VALUE 0.
012200     05  WKS-HU-GENERADAS             PIC 9(07) COMP VALUE 0.
012300     05  WKS-HU-VALIDADAS             PIC 9(07) COMP VALUE 0.
012400     05  FILLER                       PIC X(06).
012500******************************************************************
012600*    TABLA DE ORDINALES (SUSTITUTO DE FUNCTION ORD/NUMVAL) -      *
012700*    MISMO RECURSO DE SECNUM01, AMPLIADO A LOS SEPARADORES DE    *
012800*    LA CADENA DE RENGLONES                                     *
012900******************************************************************
013000 01  WKS-TABLA-ASCII-LIT.
013100     05  FILLER                      PIC X(37) VALUE
013200         ' 0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
013300     05  FILLER                      PIC X(37) VALUE
013400         'abcdefghijklmnopqrstuvwxyz:;~$&-.,/()'.
013500 01  WKS-TABLA-ASCII REDEFINES WKS-TABLA-ASCII-LIT.
013600     05  WKS-CARACTER-ASCII          PIC X(1)
013700                                     OCCURS 74 TIMES
013800                                     INDEXED BY IX-ASC.
013900 01  WKS-TABLA-HEX-LIT               PIC X(16)
014000                                     VALUE '0123456789abcdef'.
014100 01  WKS-TABLA-HEX REDEFINES WKS-TABLA-HEX-LIT.
014200     05  WKS-DIGITO-HEX               PIC X(1) OCCURS 16 TIMES.
014300 01  WKS-UN-CARACTER                 PIC X(1).
014400 77  WKS-ORDINAL-CARACTER             PIC 9(03) COMP VALUE ZERO.
014500******************************************************************
014600*      AREA DE TRABAJO DE LA CABECERA (8 CAMPOS PRINCIPALES)      *
014700******************************************************************
014800 01  WKS-FECHA-GENERICA-8             PIC 9(8) VALUE ZEROES.
014900 01  WKS-FECHA-GENERICA-8-R REDEFINES WKS-FECHA-GENERICA-8.
015000     05  WKS-FG8-ANIO                 PIC 9(4).
015100     05  WKS-FG8-MES                  PIC 9(2).
015200     05  WKS-FG8-DIA                  PIC 9(2).
015300 01  WKS-FECHA-GENERICA-14            PIC 9(14) VALUE ZEROES.
015400 01  WKS-FECHA-GENERICA-14-R REDEFINES WKS-FECHA-GENERICA-14.
015500     05  WKS-FG14-ANIO                PIC 9(4).
015600     05  WKS-FG14-MES                 PIC 9(2).
015700     05  WKS-FG14-DIA                 PIC 9(2).
015800     05  WKS-FG14-HORA                PIC 9(2).
015900     05  WKS-FG14-MIN                 PIC 9(2).
016000     05  WKS-FG14-SEG                 PIC 9(2).
016100 01  WKS-CAMPO-SEQ-TEXTO              PIC 9(18).
016200 01  WKS-FECHA-VALOR-ISO              PIC X(10).
016300 01  WKS-FECHA-CONTABLE-ISO           PIC X(10).
016400 01  WKS-FECHA-HORA-CREACION-ISO      PIC X(19).
016500 01  WKS-MONTO-EDITADO                PIC -9(12).9(12).
016600******************************************************************
016700*             BUFFERS DE CONSTRUCCION DE LA CADENA               *
016800******************************************************************
016900 01  WKS-CADENA-PRINCIPAL             PIC X(2000) VALUE SPACES.
017000 01  WKS-CADENA-ITEM                  PIC X(1000) VALUE SPACES.
017100 01  WKS-CADENA-TARGETS               PIC X(600)  VALUE SPACES.
017200 01  WKS-CADENA-ITEMS-TOTAL           PIC X(8000) VALUE SPACES.
017300 01  WKS-FINGERPRINT-SOURCE           PIC X(2100) VALUE SPACES.
017400 77  WKS-IX-DESTINO-HU                PIC 9(04) COMP VALUE 0.
017500 77  WKS-LONGITUD-CADENA              PIC 9(05) COMP VALUE 0.
017600 77  WKS-IX-CARACTER                  PIC 9(05) COMP VALUE 0.
017700******************************************************************
017800*         ACUMULADORES DEL CHECKSUM Y DEL DIGEST HEXADECIMAL     *
017900******************************************************************
018000 01  WKS-CHECKSUM                     PIC S9(18) COMP-3.
018100 01  WKS-CHECKSUM-TEXTO               PIC 9(10).
018200 01  WKS-ACUM-DIGEST                  PIC S9(18) COMP-3.
018300 01  WKS-MULTIPLICADOR-DIGEST         PIC S9(04) COMP-3.
018400 01  WKS-SEGMENTO-HEX                 PIC X(14).
018500 01  WKS-HUELLA-CALCULADA-TRABAJO     PIC X(64) VALUE SPACES.
018600 77  WKS-RESIDUO-HEX                  PIC 9(02) COMP VALUE 0.
018700 77  WKS-IX-HEX                       PIC 9(02) COMP VALUE 0.
018800 01  WKS-COCIENTE-HEX                 PIC S9(18) COMP-3.
018900 01  WKS-HUELLA-REGENERADA            PIC X(64) VALUE SPACES.
019000 PROCEDURE DIVISION.
019100******************************************************************
019200 000-PRINCIPAL SECTION.
019300     PERFORM 100-ABRE-ARCHIVOS
019400     PERFORM 150-LEE-SOLICITUD
019500     PERFORM 200-PROCESA-SOLICITUD
019600         UNTIL FIN-DE-SOLICITUDES-HUELLA
019700     PERFORM 900-ESTADISTICAS
019800     PERFORM 950-CIERRA-ARCHIVOS
019900     STOP RUN.
020000 000-PRINCIPAL-E. EXIT.
020100
020200 100-ABRE-ARCHIVOS SECTION.
020300     OPEN INPUT  HLLSOL
020400     OPEN OUTPUT HLLRES
020500     OPEN INPUT  PARTIDA
020600     OPEN INPUT  PARTDET
020700     IF FS-HLLSOL NOT = 0 OR FS-HLLRES NOT = 0 OR
020800        FS-PARTIDA NOT = 0 OR FS-PARTDET NOT = 0
020900        DISPLAY '*** HUELLA01 - ERROR AL ABRIR ARCHIVOS'
021000                UPON CONSOLE
021100        MOVE 91 TO RETURN-CODE
021200        STOP RUN
021300     END-IF.
021400 100-ABRE-ARCHIVOS-E. EXIT.
021500
021600 150-LEE-SOLICITUD SECTION.
021700     READ HLLSOL
021800         AT END SET FIN-DE-SOLICITUDES-HUELLA TO TRUE
021900         NOT AT END ADD 1 TO WKS-HU-SOLICITUDES
022000     END-READ.
022100 150-LEE-SOLICITUD-E. EXIT.
022200
022300*--------> DESPACHA SEGUN SOL-ACCION-HUELLA: GENERA O VALIDA
022400 200-PROCESA-SOLICITUD SECTION.
022500     MOVE SOL-SEQ-PARTIDA-HUELLA TO RES-SEQ-PARTIDA-HUELLA
022600     PERFORM 210-LEE-PARTIDA-E-ITEMS
022700     IF PARTIDA-NO-ENCONTRADA-HU
022800        MOVE 04 TO RES-COD-RESPUESTA-HUELLA
022900        MOVE SPACES TO RES-HUELLA-CALCULADA
023000        SET RES-NO-ES-VALIDA TO TRUE
023100     ELSE
023200        PERFORM 220-CONSTRUYE-CADENA
023300        PERFORM 230-CALCULA-CHECKSUM
023400        PERFORM 240-CALCULA-HUELLA
023500        MOVE WKS-HUELLA-CALCULADA-TRABAJO TO RES-HUELLA-CALCULADA
023600        MOVE 00 TO RES-COD-RESPUESTA-HUELLA
023700        IF SOL-GENERAR-HUELLA
023800           ADD 1 TO WKS-HU-GENERADAS
023900           SET RES-ES-VALIDA TO TRUE
024000        ELSE
024100           PERFORM 250-COMPARA-HUELLA
024200           ADD 1 TO WKS-HU-VALIDADAS
024300        END-IF
024400     END-IF
024500     WRITE REG-RESPUESTA-HUELLA
024600     PERFORM 150-LEE-SOLICITUD.
024700 200-PROCESA-SOLICITUD-E. EXIT.
024800
024900*--------> LEE LA CABECERA POR LLAVE; SI EXISTE, DEJA EL CURSOR
025000*          DE PARTDET LISTO PARA RECORRER SUS RENGLONES EN
025100*          220-CONSTRUYE-CADENA
025200 210-LEE-PARTIDA-E-ITEMS SECTION.
025300     MOVE SOL-SEQ-PARTIDA-HUELLA TO PTD-SEQ
025400     READ PARTIDA
025500         INVALID KEY MOVE ZERO TO WKS-PARTIDA-ENCONTRADA
025600         NOT INVALID KEY MOVE 1 TO WKS-PARTIDA-ENCONTRADA
025700     END-READ.
025800 210-LEE-PARTIDA-E-ITEMS-E. EXIT.
025900
026000*--------> ARMA LA CADENA PRINCIPAL (8 CAMPOS UNIDOS CON "&") Y
026100*          LA CADENA TOTAL DE RENGLONES (9NO CAMPO, UNIDOS CON
026200*          "$"), SEGUN EL FORMATO DE LA REGLA DE NEGOCIO
026300 220-CONSTRUYE-CADENA SECTION.
026400     MOVE PTD-SEQ TO WKS-CAMPO-SEQ-TEXTO
026500     MOVE PTD-FV-ANIO TO WKS-FG8-ANIO
026600     MOVE PTD-FV-MES  TO WKS-FG8-MES
026700     MOVE PTD-FV-DIA  TO WKS-FG8-DIA
026800     STRING WKS-FG8-ANIO '-' WKS-FG8-MES '-' WKS-FG8-DIA
026900         DELIMITED BY SIZE INTO WKS-FECHA-VALOR-ISO
027000     MOVE PTD-FECHA-CONTABLE TO WKS-FECHA-GENERICA-8
027100     STRING WKS-FG8-ANIO '-' WKS-FG8-MES '-' WKS-FG8-DIA
027200         DELIMITED BY SIZE INTO WKS-FECHA-CONTABLE-ISO
027300     MOVE PTD-FECHA-HORA-CREACION TO WKS-FECHA-GENERICA-14
027400     STRING WKS-FG14-ANIO '-' WKS-FG14-MES '-' WKS-FG14-DIA
027500            'T' WKS-FG14-HORA ':' WKS-FG14-MIN ':' WKS-FG14-SEG
027600         DELIMITED BY SIZE INTO WKS-FECHA-HORA-CREACION-ISO
027700     MOVE SPACES TO WKS-CADENA-PRINCIPAL
027800     STRING WKS-CAMPO-SEQ-TEXTO          DELIMITED BY SIZE
027900            '&'                          DELIMITED BY SIZE
028000            PTD-IDENTIFICADOR            DELIMITED BY SIZE
028100            '&'                          DELIMITED BY SIZE
028200            PTD-MONEDA                   DELIMITED BY SIZE
028300            '&'                          DELIMITED BY SIZE
028400            PTD-DESCRIPCION              DELIMITED BY SIZE
028500            '&'                          DELIMITED BY SIZE
028600            WKS-FECHA-VALOR-ISO          DELIMITED BY SIZE
028700            '&'                          DELIMITED BY SIZE
028800            WKS-FECHA-CONTABLE-ISO       DELIMITED BY SIZE
028900            '&'                          DELIMITED BY SIZE
029000            WKS-FECHA-HORA-CREACION-ISO  DELIMITED BY SIZE
029100            '&'                          DELIMITED BY SIZE
029200            PTD-CREADO-POR               DELIMITED BY SIZE
029300         INTO WKS-CADENA-PRINCIPAL
029400     END-STRING
029500     MOVE SPACES TO WKS-CADENA-ITEMS-TOTAL
029600     MOVE LOW-VALUES TO PTD-DET-LLAVE
029700     START PARTDET KEY IS NOT LESS THAN PTD-DET-LLAVE
029800         INVALID KEY CONTINUE
029900     END-START
030000     READ PARTDET NEXT RECORD
030100     PERFORM 330-EVALUA-UN-RENGLON-HU
030200         UNTIL FS-PARTDET NOT = 0.
030300 220-CONSTRUYE-CADENA-E. EXIT.
030400
030500*--------> SOLO LOS RENGLONES DE ESTA PARTIDA ENTRAN A LA CADENA
030600 330-EVALUA-UN-RENGLON-HU SECTION.
030700     IF PTD-DET-SEQ-PARTIDA = PTD-SEQ
030800        PERFORM 340-CONSTRUYE-CADENA-ITEM
030900     END-IF
031000     READ PARTDET NEXT RECORD
031100         AT END CONTINUE
031200     END-READ.
031300 330-EVALUA-UN-RENGLON-HU-E. EXIT.
031400
031500*--------> CONSTRUYE EL RENGLON "JSEQ~ISEQ~ID~ORIGEN~DESTINOS~
031600*          PROPOSITO" Y LO AGREGA A LA CADENA TOTAL, SEPARADO
031700*          DEL ANTERIOR CON "$"
031800 340-CONSTRUYE-CADENA-ITEM SECTION.
031900     MOVE PTD-DET-MONTO-ORIGEN TO WKS-MONTO-EDITADO
032000     MOVE SPACES TO WKS-CADENA-TARGETS
032100     PERFORM 341-AGREGA-UN-TARGET
032200         VARYING WKS-IX-DESTINO-HU FROM 1 BY 1
032300         UNTIL WKS-IX-DESTINO-HU > PTD-DET-NUM-DESTINOS
032400     MOVE SPACES TO WKS-CADENA-ITEM
032500     STRING PTD-DET-SEQ-PARTIDA      DELIMITED BY SIZE
032600            '~'                      DELIMITED BY SIZE
032700            PTD-DET-SEQ              DELIMITED BY SIZE
032800            '~'                      DELIMITED BY SIZE
032900            PTD-DET-IDENTIFICADOR    DELIMITED BY SIZE
033000            '~'                      DELIMITED BY SIZE
033100            PTD-DET-CTA-ORIGEN       DELIMITED BY SIZE
033200            ':'                      DELIMITED BY SIZE
033300            WKS-MONTO-EDITADO        DELIMITED BY SIZE
033400            '~'                      DELIMITED BY SIZE
033500            WKS-CADENA-TARGETS       DELIMITED BY SPACE
033600            '~'                      DELIMITED BY SIZE
033700            PTD-DET-PROPOSITO        DELIMITED BY SIZE
033800         INTO WKS-CADENA-ITEM
033900     END-STRING
034000     IF WKS-CADENA-ITEMS-TOTAL = SPACES
034100        MOVE WKS-CADENA-ITEM TO WKS-CADENA-ITEMS-TOTAL
034200     ELSE
034300        STRING WKS-CADENA-ITEMS-TOTAL  DELIMITED BY SPACE
034400               '$'                     DELIMITED BY SIZE
034500               WKS-CADENA-ITEM         DELIMITED BY SPACE
034600            INTO WKS-CADENA-ITEMS-TOTAL
034700        END-STRING
034800     END-IF.
034900 340-CONSTRUYE-CADENA-ITEM-E. EXIT.
035000
035100*--------> AGREGA UN "CTADESTINO:MONTO" A LA LISTA DE TARGETS,
035200*          SEPARADO CON ";" DE LOS ANTERIORES
035300 341-AGREGA-UN-TARGET SECTION.
035400     MOVE PTD-DET-MONTO-DESTINO(WKS-IX-DESTINO-HU)
035500          TO WKS-MONTO-EDITADO
035600     IF WKS-CADENA-TARGETS = SPACES
035700        STRING PTD-DET-CTA-DESTINO(WKS-IX-DESTINO-HU)
035800                      DELIMITED BY SIZE
035900               ':'    DELIMITED BY SIZE
036000               WKS-MONTO-EDITADO DELIMITED BY SIZE
036100            INTO WKS-CADENA-TARGETS
036200        END-STRING
036300     ELSE
036400        STRING WKS-CADENA-TARGETS DELIMITED BY SPACE
036500               ';'                DELIMITED BY SIZE
036600               PTD-DET-CTA-DESTINO(WKS-IX-DESTINO-HU)
036700                      DELIMITED BY SIZE
036800               ':'                DELIMITED BY SIZE
036900               WKS-MONTO-EDITADO  DELIMITED BY SIZE
037000            INTO WKS-CADENA-TARGETS
037100        END-STRING
037200     END-IF.
037300 341-AGREGA-UN-TARGET-E. EXIT.
037400
037500*--------> CHECKSUM: ACUMULADOR "H = 31*H + ORDINAL(CARACTER)",
037600*          EXIGIDO POR AUDITORIA PARA DETECTAR CUALQUIER ALTERACION
037700*          DE LA CADENA - SE RECORRE CARACTER A CARACTER TODA LA
037800*          CADENA PRINCIPAL (CAMPOS 1-8) Y LUEGO TODA LA CADENA DE
037900*          RENGLONES (CAMPO 9), SEMBRADO EN 1 (SOLIC-0288)
038000 230-CALCULA-CHECKSUM SECTION.
038100     MOVE 1 TO WKS-CHECKSUM
038200     PERFORM 231-LONGITUD-PRINCIPAL
038300     PERFORM 232-ACUMULA-UN-CARACTER
038400         VARYING WKS-IX-CARACTER FROM 1 BY 1
038500         UNTIL WKS-IX-CARACTER > WKS-LONGITUD-CADENA
038600     PERFORM 233-LONGITUD-ITEMS
038700     PERFORM 234-ACUMULA-CARACTER-ITEMS
038800         VARYING WKS-IX-CARACTER FROM 1 BY 1
038900         UNTIL WKS-IX-CARACTER > WKS-LONGITUD-CADENA
039000     IF WKS-CHECKSUM < 0
039100        COMPUTE WKS-CHECKSUM = WKS-CHECKSUM * -1
039200     END-IF
039300     MOVE WKS-CHECKSUM TO WKS-CHECKSUM-TEXTO.
039400 230-CALCULA-CHECKSUM-E. EXIT.
039500
039600*--------> LONGITUD "UTIL" DE LA CADENA PRINCIPAL (HASTA EL
039700*          ULTIMO CARACTER NO BLANCO)
039800 231-LONGITUD-PRINCIPAL SECTION.
039900     MOVE ZERO TO WKS-LONGITUD-CADENA
040000     PERFORM 235-BUSCA-LONGITUD
040100         VARYING WKS-IX-CARACTER FROM 2000 BY -1
040200         UNTIL WKS-IX-CARACTER < 1
040300            OR WKS-CADENA-PRINCIPAL(WKS-IX-CARACTER:1) NOT = SPACE.
040400 231-LONGITUD-PRINCIPAL-E. EXIT.
040500
040600 235-BUSCA-LONGITUD SECTION.
040700     MOVE WKS-IX-CARACTER TO WKS-LONGITUD-CADENA.
040800 235-BUSCA-LONGITUD-E. EXIT.
040900
041000 233-LONGITUD-ITEMS SECTION.
041100     MOVE ZERO TO WKS-LONGITUD-CADENA
041200     PERFORM 236-BUSCA-LONGITUD-ITEMS
041300         VARYING WKS-IX-CARACTER FROM 8000 BY -1
041400         UNTIL WKS-IX-CARACTER < 1
041500            OR WKS-CADENA-ITEMS-TOTAL(WKS-IX-CARACTER:1) NOT = SPACE.
041600 233-LONGITUD-ITEMS-E. EXIT.
041700
041800 236-BUSCA-LONGITUD-ITEMS SECTION.
041900     MOVE WKS-IX-CARACTER TO WKS-LONGITUD-CADENA.
042000 236-BUSCA-LONGITUD-ITEMS-E. EXIT.
042100
042200*--------> UN CARACTER DE LA CADENA PRINCIPAL HACIA EL CHECKSUM
042300 232-ACUMULA-UN-CARACTER SECTION.
042400     MOVE WKS-CADENA-PRINCIPAL(WKS-IX-CARACTER:1) TO WKS-UN-CARACTER
042500     PERFORM 192-BUSCA-ORDINAL-HU
042600     COMPUTE WKS-CHECKSUM =
042700             (31 * WKS-CHECKSUM) + WKS-ORDINAL-CARACTER
042800         ON SIZE ERROR
042900            DIVIDE WKS-CHECKSUM BY 1000000007
043000               GIVING WKS-COCIENTE-HEX REMAINDER WKS-CHECKSUM
043100     END-COMPUTE
043200     DIVIDE WKS-CHECKSUM BY 1000000007
043300         GIVING WKS-COCIENTE-HEX REMAINDER WKS-CHECKSUM.
043400 232-ACUMULA-UN-CARACTER-E. EXIT.
043500
043600*--------> UN CARACTER DE LA CADENA DE RENGLONES HACIA EL MISMO
043700*          ACUMULADOR DE CHECKSUM (CONTINUA, NO REINICIA)
043800 234-ACUMULA-CARACTER-ITEMS SECTION.
043900     MOVE WKS-CADENA-ITEMS-TOTAL(WKS-IX-CARACTER:1) TO WKS-UN-CARACTER
044000     PERFORM 192-BUSCA-ORDINAL-HU
044100     COMPUTE WKS-CHECKSUM =
044200             (31 * WKS-CHECKSUM) + WKS-ORDINAL-CARACTER
044300         ON SIZE ERROR
044400            DIVIDE WKS-CHECKSUM BY 1000000007
044500               GIVING WKS-COCIENTE-HEX REMAINDER WKS-CHECKSUM
044600     END-COMPUTE
044700     DIVIDE WKS-CHECKSUM BY 1000000007
044800         GIVING WKS-COCIENTE-HEX REMAINDER WKS-CHECKSUM.
044900 234-ACUMULA-CARACTER-ITEMS-E. EXIT.
045000
045100*--------> BUSCA EL ORDINAL (POSICION EN LA TABLA) DE
045200*          WKS-UN-CARACTER; CARACTERES NO LISTADOS VALEN 1
045300 192-BUSCA-ORDINAL-HU SECTION.
045400     MOVE 1 TO WKS-ORDINAL-CARACTER
045500     SET IX-ASC TO 1
045600     SEARCH WKS-CARACTER-ASCII
045700         AT END MOVE 1 TO WKS-ORDINAL-CARACTER
045800         WHEN WKS-CARACTER-ASCII(IX-ASC) = WKS-UN-CARACTER
045900              SET WKS-ORDINAL-CARACTER TO IX-ASC
046000     END-SEARCH.
046100 192-BUSCA-ORDINAL-HU-E. EXIT.
046200
046300*--------> HUELLA: DIGEST DE CUATRO ACUMULADORES DE 64 BITS, CON
046400*          SEMILLAS/MULTIPLICADORES DISTINTOS CADA UNO, SOBRE
046500*          "CADENA-PRINCIPAL.CHECKSUM" - CADA ACUMULADOR SE
046600*          FORMATEA COMO 14 DIGITOS HEXADECIMALES
046700 240-CALCULA-HUELLA SECTION.
046800     MOVE SPACES TO WKS-FINGERPRINT-SOURCE
046900     STRING WKS-CADENA-PRINCIPAL DELIMITED BY SPACE
047000            '.'                  DELIMITED BY SIZE
047100            WKS-CHECKSUM-TEXTO   DELIMITED BY SIZE
047200         INTO WKS-FINGERPRINT-SOURCE
047300     END-STRING
047400     PERFORM 241-LONGITUD-FINGERPRINT
047500     MOVE SPACES TO WKS-HUELLA-CALCULADA-TRABAJO
047600     MOVE 131 TO WKS-MULTIPLICADOR-DIGEST
047700     PERFORM 242-CALCULA-SEGMENTO-DIGEST
047800     MOVE WKS-SEGMENTO-HEX TO WKS-HUELLA-CALCULADA-TRABAJO(1:14)
047900     MOVE 137 TO WKS-MULTIPLICADOR-DIGEST
048000     PERFORM 242-CALCULA-SEGMENTO-DIGEST
048100     MOVE WKS-SEGMENTO-HEX TO WKS-HUELLA-CALCULADA-TRABAJO(15:14)
048200     MOVE 139 TO WKS-MULTIPLICADOR-DIGEST
048300     PERFORM 242-CALCULA-SEGMENTO-DIGEST
048400     MOVE WKS-SEGMENTO-HEX TO WKS-HUELLA-CALCULADA-TRABAJO(29:14)
048500     MOVE 149 TO WKS-MULTIPLICADOR-DIGEST
048600     PERFORM 242-CALCULA-SEGMENTO-DIGEST
048700     MOVE WKS-SEGMENTO-HEX TO WKS-HUELLA-CALCULADA-TRABAJO(43:14).
048800 240-CALCULA-HUELLA-E. EXIT.
048900
049000 241-LONGITUD-FINGERPRINT SECTION.
049100     MOVE ZERO TO WKS-LONGITUD-CADENA
049200     PERFORM 243-BUSCA-LONGITUD-FP
049300         VARYING WKS-IX-CARACTER FROM 2100 BY -1
049400         UNTIL WKS-IX-CARACTER < 1
049500            OR WKS-FINGERPRINT-SOURCE(WKS-IX-CARACTER:1) NOT = SPACE.
049600 241-LONGITUD-FINGERPRINT-E. EXIT.
049700
049800 243-BUSCA-LONGITUD-FP SECTION.
049900     MOVE WKS-IX-CARACTER TO WKS-LONGITUD-CADENA.
050000 243-BUSCA-LONGITUD-FP-E. EXIT.
050100
050200*--------> UN SEGMENTO DE 14 DIGITOS HEX SOBRE EL TEXTO FUENTE DE
050300*          LA HUELLA, USANDO EL MULTIPLICADOR RECIBIDO EN
050400*          WKS-MULTIPLICADOR-DIGEST
050500 242-CALCULA-SEGMENTO-DIGEST SECTION.
050600     MOVE 1 TO WKS-ACUM-DIGEST
050700     PERFORM 244-ACUMULA-CARACTER-DIGEST
050800         VARYING WKS-IX-CARACTER FROM 1 BY 1
050900         UNTIL WKS-IX-CARACTER > WKS-LONGITUD-CADENA
051000     IF WKS-ACUM-DIGEST < 0
051100        COMPUTE WKS-ACUM-DIGEST = WKS-ACUM-DIGEST * -1
051200     END-IF
051300     MOVE SPACES TO WKS-SEGMENTO-HEX
051400     PERFORM 245-EXTRAE-UN-DIGITO-HEX
051500         VARYING WKS-IX-HEX FROM 14 BY -1
051600         UNTIL WKS-IX-HEX < 1.
051700 242-CALCULA-SEGMENTO-DIGEST-E. EXIT.
051800
051900 244-ACUMULA-CARACTER-DIGEST SECTION.
052000     MOVE WKS-FINGERPRINT-SOURCE(WKS-IX-CARACTER:1) TO WKS-UN-CARACTER
052100     PERFORM 192-BUSCA-ORDINAL-HU
052200     COMPUTE WKS-ACUM-DIGEST =
052300             (WKS-MULTIPLICADOR-DIGEST * WKS-ACUM-DIGEST)
052400             + WKS-ORDINAL-CARACTER
052500         ON SIZE ERROR
052600            DIVIDE WKS-ACUM-DIGEST BY 72057594037927936
052700               GIVING WKS-COCIENTE-HEX REMAINDER WKS-ACUM-DIGEST
052800     END-COMPUTE
052900     DIVIDE WKS-ACUM-DIGEST BY 72057594037927936
053000         GIVING WKS-COCIENTE-HEX REMAINDER WKS-ACUM-DIGEST.
053100 244-ACUMULA-CARACTER-DIGEST-E. EXIT.
053200
053300*--------> EXTRAE UN DIGITO HEXADECIMAL DE WKS-ACUM-DIGEST DE
053400*          DERECHA A IZQUIERDA (DIVIDE ENTRE 16, EL RESIDUO ES EL
053500*          DIGITO, EL COCIENTE QUEDA PARA LA SIGUIENTE VUELTA)
053600 245-EXTRAE-UN-DIGITO-HEX SECTION.
053700     DIVIDE WKS-ACUM-DIGEST BY 16
053800         GIVING WKS-COCIENTE-HEX REMAINDER WKS-RESIDUO-HEX
053900     MOVE WKS-DIGITO-HEX(WKS-RESIDUO-HEX + 1)
054000          TO WKS-SEGMENTO-HEX(WKS-IX-HEX:1)
054100     MOVE WKS-COCIENTE-HEX TO WKS-ACUM-DIGEST.
054200 245-EXTRAE-UN-DIGITO-HEX-E. EXIT.
054300
054400*--------> VALIDAR: CUALQUIER DIFERENCIA (O ERROR PREVIO) ES
054500*          "NO VALIDA", NUNCA SE PROPAGA COMO ABEND (SOLIC-0933)
054600 250-COMPARA-HUELLA SECTION.
054700     MOVE SOL-HUELLA-CANDIDATA TO WKS-HUELLA-REGENERADA
054800     IF WKS-HUELLA-REGENERADA = WKS-HUELLA-CALCULADA-TRABAJO
054900        AND SOL-HUELLA-CANDIDATA NOT = SPACES
055000        SET RES-ES-VALIDA TO TRUE
055100     ELSE
055200        SET RES-NO-ES-VALIDA TO TRUE
055300     END-IF.
055400 250-COMPARA-HUELLA-E. EXIT.
055500
055600 900-ESTADISTICAS SECTION.
055700     DISPLAY '================================================'
055800             UPON CONSOLE
055900     DISPLAY ' HUELLA01 - SOLICITUDES LEIDAS    : '
056000             WKS-HU-SOLICITUDES UPON CONSOLE
056100     DISPLAY ' HUELLA01 - HUELLAS GENERADAS      : '
056200             WKS-HU-GENERADAS UPON CONSOLE
056300     DISPLAY ' HUELLA01 - HUELLAS VALIDADAS      : '
056400             WKS-HU-VALIDADAS UPON CONSOLE
056500     DISPLAY '================================================'
056600             UPON CONSOLE.
056700 900-ESTADISTICAS-E. EXIT.
056800
056900 950-CIERRA-ARCHIVOS SECTION.
057000     CLOSE HLLSOL HLLRES PARTIDA PARTDET.
057100 950-CIERRA-ARCHIVOS-E. EXIT.
