000100******************************************************************
000200* FECHA       : 22/03/1987                                       *
000300* PROGRAMADOR : PEDRO ESTRADA (PEDR)                             *
000400* APLICACION  : CONTABILIDAD GENERAL                             *
000500* PROGRAMA    : PARTIDA1                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROCESA TRANSACCIONES DE PARTIDA CONTABLE DOBLE: *
000800*             : ALTA DE PARTIDA, ALTA DE RENGLON, ADJUNTAR       *
000900*             : DOCUMENTO DE RESPALDO A UN RENGLON, Y CAMBIO DE  *
001000*             : ESTADO (PROGRAMAR/LIBERAR/ANULAR) DE LA PARTIDA  *
001100* ARCHIVOS    : PTDTRN=I, PTDRES=O, PARTIDA=I-O, PARTDET=I-O,    *
001200*             : PARTDOC=O                                        *
001300* ACCION (ES) : CREA=ALTA PARTIDA, AGITM=ALTA RENGLON,           *
001400*             : ADOC=ADJUNTA DOCUMENTO, TRANS=CAMBIO DE ESTADO   *
001500* INSTALADO   : 22/03/1987                                       *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.   PARTIDA1.
001900 AUTHOR.       PEDRO ESTRADA.
002000 INSTALLATION. BANCO - DEPTO. DESARROLLO CONTABILIDAD.
002100 DATE-WRITTEN. 22/03/1987.
002200 DATE-COMPILED.
002300 SECURITY.     USO INTERNO - CONTABILIDAD GENERAL.
002400******************************************************************
002500*                       MANTENIMIENTO                           *
002600*----------------------------------------------------------------*
002700*   1987-03-22  PEDR  SOLIC-0041  VERSION INICIAL. ALTA DE       *
002800*                      PARTIDA, ALTA DE RENGLON CON VALIDACION   *
002900*                      DE RENGLON BALANCEADO, Y CAMBIO DE ESTADO.*
003000*   1989-08-22  PEDR  SOLIC-0077  SE AGREGA LA ACCION ADOC PARA  *
003100*                      ADJUNTAR DOCUMENTOS DE RESPALDO A UN      *
003200*                      RENGLON YA GRABADO.                       *
003300*   1994-02-20  PEDR  SOLIC-0309  LA SECUENCIA DE PARTIDA,       *
003400*                      RENGLON Y DOCUMENTO SE OBTIENE AHORA DE   *
003500*                      SECNUM01 EN LUGAR DEL CONTADOR LOCAL.     *
003600*   1999-01-22  EEDR  SOLIC-0601  REVISION Y2K: LAS FECHAS DE LA *
003700*                      TRANSACCION USAN AAAAMMDD DE 8 POSICIONES,*
003800*                      SIN RIESGO DE CAMBIO DE SIGLO.            *
003900*   2003-08-05  DRMV  SOLIC-1066  NOTA DE MANTENIMIENTO: LA      *
004000*                      TABLA DE TRANSICION DE ESTADO SE DEJA     *
004100*                      TAL COMO SE DEFINIO ORIGINALMENTE:        *
004200*                      LA ACCION CANCEL DEJA LA PARTIDA EN       *
004300*                      ESTADO RELEASED, NO CANCELED.  NO SE      *
004400*                      "CORRIGE" AQUI; SE DOCUMENTA COMO          *
004500*                      COMPORTAMIENTO HEREDADO.                  *
004600*   2010-06-14  DRMV  SOLIC-1402  SE AGREGA SELLO DE FECHA/HORA  *
004700*                      Y USUARIO DE LIBERACION CUANDO LA         *
004800*                      TRANSICION DEJA LA PARTIDA EN RELEASED.   *
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT PTDTRN ASSIGN TO PTDTRN
005700            ORGANIZATION  IS LINE SEQUENTIAL
005800            FILE STATUS   IS FS-PTDTRN.
005900
006000     SELECT PTDRES ASSIGN TO PTDRES
006100            ORGANIZATION  IS LINE SEQUENTIAL
006200            FILE STATUS   IS FS-PTDRES.
006300
006400     SELECT PARTIDA ASSIGN TO PARTIDA
006500            ORGANIZATION  IS INDEXED
006600            ACCESS        IS DYNAMIC
006700            RECORD KEY    IS PTD-LLAVE
006800            FILE STATUS   IS FS-PARTIDA
006900                             FSE-PARTIDA.
007000
007100     SELECT PARTDET ASSIGN TO PARTDET
007200            ORGANIZATION  IS INDEXED
007300            ACCESS        IS DYNAMIC
007400            RECORD KEY    IS PTD-DET-LLAVE
007500            FILE STATUS   IS FS-PARTDET
007600                             FSE-PARTDET.
007700
007800     SELECT PARTDOC ASSIGN TO PARTDOC
007900            ORGANIZATION  IS INDEXED
008000            ACCESS        IS RANDOM
008100            RECORD KEY    IS PTD-DOC-LLAVE
008200            FILE STATUS   IS FS-PARTDOC
008300                             FSE-PARTDOC.
008400 DATA DIVISION.
008500 FILE SECTION.
008600******************************************************************
008700*        TRANSACCION DE PARTIDA (ENTRADA DE ESTE BATCH)          *
008800******************************************************************
008900 FD  PTDTRN.
009000 01  REG-TRANSACCION-PARTIDA.
009100     88  FIN-PTDTRN                  VALUE HIGH-VALUES.
009200     05  PTD-TRN-ACCION              PIC X(05).
009300         88  PTD-TRN-CREA                VALUE 'CREA'.
009400         88  PTD-TRN-AGITM                VALUE 'AGITM'.
009500         88  PTD-TRN-ADOC                 VALUE 'ADOC'.
009600         88  PTD-TRN-TRANS                VALUE 'TRANS'.
009700     05  PTD-TRN-SEQ-PARTIDA          PIC S9(18)     COMP-3.
009800     05  PTD-TRN-SEQ-ITEM             PIC S9(18)     COMP-3.
009900     05  PTD-TRN-IDENTIFICADOR        PIC X(64).
010000     05  PTD-TRN-DESCRIPCION          PIC X(240).
010100     05  PTD-TRN-FECHA-VALOR          PIC 9(8).
010200     05  PTD-TRN-FECHA-VALOR-R REDEFINES PTD-TRN-FECHA-VALOR.
010300         10  PTD-TRN-FV-ANIO              PIC 9(4).
010400         10  PTD-TRN-FV-MES               PIC 9(2).
010500         10  PTD-TRN-FV-DIA                PIC 9(2).
010600     05  PTD-TRN-FECHA-CONTABLE        PIC 9(8).
010700     05  PTD-TRN-FECHA-CONTABLE-R REDEFINES PTD-TRN-FECHA-CONTABLE.
010800         10  PTD-TRN-FC-ANIO               PIC 9(4).
010900         10  PTD-TRN-FC-MES                PIC 9(2).
011000         10  PTD-TRN-FC-DIA                PIC 9(2).
011100     05  PTD-TRN-MONEDA                PIC X(3).
011200     05  PTD-TRN-USUARIO                PIC X(64).
011300     05  PTD-TRN-CTA-ORIGEN            PIC X(64).
011400     05  PTD-TRN-MONTO-ORIGEN          PIC S9(12)V9(12) COMP-3.
011500     05  PTD-TRN-NUM-DESTINOS          PIC 9(4)        COMP.
011600     05  PTD-TRN-DESTINOS OCCURS 10 TIMES
011700                 INDEXED BY IX-TRN-DESTINO.
011800         10  PTD-TRN-CTA-DESTINO           PIC X(64).
011900         10  PTD-TRN-MONTO-DESTINO         PIC S9(12)V9(12) COMP-3.
012000     05  PTD-TRN-PROPOSITO             PIC X(240).
012100     05  PTD-TRN-TIPO-MIME              PIC X(128).
012200     05  PTD-TRN-NUM-BYTES              PIC S9(18)     COMP-3.
012300     05  PTD-TRN-CONTENIDO              PIC X(32760).
012400     05  PTD-TRN-ACCION-TRANS           PIC X(08).
012500     05  FILLER                        PIC X(20).
012600******************************************************************
012700*        RESPUESTA DE LA TRANSACCION (SALIDA DE ESTE BATCH)      *
012800******************************************************************
012900 FD  PTDRES.
013000 01  REG-RESPUESTA-PARTIDA.
013100     05  RES-SEQ-PARTIDA              PIC S9(18)     COMP-3.
013200     05  RES-SEQ-GENERADO             PIC S9(18)     COMP-3.
013300     05  RES-COD-RESPUESTA            PIC 9(02).
013400     05  RES-MENSAJE                  PIC X(60).
013500     05  FILLER                       PIC X(10).
013600******************************************************************
013700*                  MAESTRO DE PARTIDAS Y RENGLONES               *
013800******************************************************************
013900 FD  PARTIDA.
014000     COPY PTDCAB01.
014100 FD  PARTDET.
014200     COPY PTDDET01.
014300 FD  PARTDOC.
014400     COPY PTDDOC01.
014500 WORKING-STORAGE SECTION.
014600******************************************************************
014700*                  RECURSOS RUTINA DE FILE-STATUS                *
014800******************************************************************
014900 01  WKS-FS-STATUS.
015000     05  FS-PTDTRN                   PIC 9(02) VALUE ZEROES.
015100     05  FS-PTDRES                   PIC 9(02) VALUE ZEROES.
015200     05  FS-PARTIDA                  PIC 9(02) VALUE ZEROES.
015300     05  FSE-PARTIDA.
015400         10  FSE-RETURN                  PIC S9(4) COMP-5 VALUE 0.
015500         10  FSE-FUNCTION                PIC S9(4) COMP-5 VALUE 0.
015600         10  FSE-FEEDBACK                PIC S9(4) COMP-5 VALUE 0.
015700     05  FS-PARTDET                  PIC 9(02) VALUE ZEROES.
015800     05  FSE-PARTDET.
015900         10  FSE-RETURN-DET               PIC S9(4) COMP-5 VALUE 0.
016000         10  FSE-FUNCTION-DET             PIC S9(4) COMP-5 VALUE 0.
016100         10  FSE-FEEDBACK-DET             PIC S9(4) COMP-5 VALUE 0.
016200     05  FS-PARTDOC                  PIC 9(02) VALUE ZEROES.
016300     05  FSE-PARTDOC.
016400         10  FSE-RETURN-DOC               PIC S9(4) COMP-5 VALUE 0.
016500         10  FSE-FUNCTION-DOC             PIC S9(4) COMP-5 VALUE 0.
016600         10  FSE-FEEDBACK-DOC             PIC S9(4) COMP-5 VALUE 0.
016700     05  FILLER                      PIC X(06).
016800******************************************************************
016900*                   BANDERAS DE FIN DE ARCHIVO                   *
017000******************************************************************
017100 01  WKS-FLAGS-PARTIDA1.
017200     05  WKS-FIN-PTDTRN               PIC 9(1) VALUE ZERO.
017300         88  FIN-DE-TRANSACCIONES         VALUE 1.
017400     05  WKS-PARTIDA-ENCONTRADA       PIC 9(1) VALUE ZERO.
017500         88  PARTIDA-NO-ENCONTRADA         VALUE ZERO.
017600     05  WKS-ITEM-ENCONTRADO          PIC 9(1) VALUE ZERO.
017700         88  ITEM-NO-ENCONTRADO            VALUE ZERO.
017800     05  WKS-IDENTIFICADOR-DUPLICADO  PIC 9(1) VALUE ZERO.
017900         88  IDENTIFICADOR-YA-EXISTE       VALUE 1.
018000     05  WKS-TRANSICION-ENCONTRADA    PIC 9(1) VALUE ZERO.
018100         88  TRANSICION-NO-ENCONTRADA      VALUE ZERO.
018200     05  FILLER                       PIC X(05).
018300******************************************************************
018400*         FECHA DEL SISTEMA (SOLO PARA EL BANNER DE CIERRE)      *
018500******************************************************************
018600 01  WKS-FECHA-HOY                    PIC 9(8) VALUE ZEROES.
018700 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
018800     05  WKS-ANIO-HOY                  PIC 9(4).
018900     05  WKS-MES-HOY                   PIC 9(2).
019000     05  WKS-DIA-HOY                   PIC 9(2).
019100 77  WKS-HORA-HOY                     PIC 9(14) VALUE ZEROES.
019200******************************************************************
019300*              ACUMULADORES DE VALIDACION DE RENGLON             *
019400******************************************************************
019500 01  WKS-ACUMULADORES-ITEM.
019600     05  WKS-SUMA-DESTINOS-ITEM       PIC S9(12)V9(12) COMP-3
019700                                       VALUE ZERO.
019800     05  FILLER                       PIC X(14).
019900 77  WKS-IX-DESTINO-ITEM              PIC 9(04) COMP.
020000******************************************************************
020100*           TABLA DE TRANSICION DE ESTADO DE LA PARTIDA          *
020200*   REPRODUCIDA TAL COMO SE DEFINIO ORIGINALMENTE - VER LA       *
020300*   NOTA DE MANTENIMIENTO DEL 2003-08-05 (SOLIC-1066) ARRIBA.    *
020400******************************************************************
020500 01  WKS-TABLA-TRANSICION.
020600     05  WKS-TRANS-RENGLON OCCURS 3 TIMES INDEXED BY IX-TRANS.
020700         10  WKS-TRANS-ACCION             PIC X(08).
020800         10  WKS-TRANS-ESPERADO           PIC X(11).
020900         10  WKS-TRANS-DESEADO            PIC X(11).
021000******************************************************************
021100*               PARAMETROS PARA SECNUM01 (CALL)                  *
021200******************************************************************
021300 01  WKS-PARAMETROS-SECNUM.
021400     05  WKS-SEC-ACCION                PIC X(05).
021500     05  WKS-SEC-NOMBRE-TENANT         PIC X(30) VALUE
021600                                        'CONTABILIDAD'.
021700     05  WKS-SEC-NOMBRE-SERVICIO       PIC X(30) VALUE
021800                                        'PARTIDA1'.
021900     05  WKS-SEC-SEQ                   PIC S9(18) COMP-3.
022000     05  WKS-SEC-TS-RELATIVO           PIC S9(18) COMP-3.
022100     05  WKS-SEC-TENANT-ID             PIC 9(02).
022200     05  WKS-SEC-SERVICIO-ID           PIC 9(02).
022300     05  WKS-SEC-CONTADOR-SEQ          PIC 9(04).
022400     05  WKS-SEC-COD-RESPUESTA         PIC 9(02).
022500     05  FILLER                        PIC X(10).
022600******************************************************************
022700*                   CONTADORES ESTADISTICOS                      *
022800******************************************************************
022900 01  WKS-ESTADISTICAS.
023000     05  WKS-TRN-PROCESADAS           PIC 9(07) COMP VALUE 0.
023100     05  WKS-TRN-CREA-OK              PIC 9(07) COMP VALUE 0.
023200     05  WKS-TRN-AGITM-OK             PIC 9(07) COMP VALUE 0.
023300     05  WKS-TRN-ADOC-OK              PIC 9(07) COMP VALUE 0.
023400     05  WKS-TRN-TRANS-OK             PIC 9(07) COMP VALUE 0.
023500     05  WKS-TRN-RECHAZADAS           PIC 9(07) COMP VALUE 0.
023600     05  FILLER                       PIC X(06).
023700 PROCEDURE DIVISION.
023800******************************************************************
023900 000-PRINCIPAL SECTION.
024000     PERFORM 100-ABRE-ARCHIVOS
024100     PERFORM 110-CARGA-TABLA-TRANSICION
024200     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
024300     PERFORM 150-LEE-TRANSACCION
024400     PERFORM 200-PROCESA-TRANSACCION
024500         UNTIL FIN-DE-TRANSACCIONES
024600     PERFORM 900-ESTADISTICAS
024700     PERFORM 950-CIERRA-ARCHIVOS
024800     STOP RUN.
024900 000-PRINCIPAL-E. EXIT.
025000
025100*--------> ABRE LOS CINCO ARCHIVOS DEL LOTE
025200 100-ABRE-ARCHIVOS SECTION.
025300     OPEN INPUT  PTDTRN
025400     OPEN OUTPUT PTDRES
025500     OPEN I-O    PARTIDA
025600     IF FS-PARTIDA = 35
025700        CLOSE PARTIDA
025800        OPEN OUTPUT PARTIDA
025900        CLOSE PARTIDA
026000        OPEN I-O PARTIDA
026100     END-IF
026200     OPEN I-O    PARTDET
026300     IF FS-PARTDET = 35
026400        CLOSE PARTDET
026500        OPEN OUTPUT PARTDET
026600        CLOSE PARTDET
026700        OPEN I-O PARTDET
026800     END-IF
026900     OPEN I-O    PARTDOC
027000     IF FS-PARTDOC = 35
027100        CLOSE PARTDOC
027200        OPEN OUTPUT PARTDOC
027300        CLOSE PARTDOC
027400        OPEN I-O PARTDOC
027500     END-IF
027600     IF FS-PTDTRN NOT = 0 OR FS-PTDRES NOT = 0 OR
027700        (FS-PARTIDA NOT = 0 AND FS-PARTIDA NOT = 97) OR
027800        (FS-PARTDET NOT = 0 AND FS-PARTDET NOT = 97) OR
027900        (FS-PARTDOC NOT = 0 AND FS-PARTDOC NOT = 97)
028000        DISPLAY '*** PARTIDA1 - ERROR AL ABRIR ARCHIVOS'
028100                UPON CONSOLE
028200        MOVE 91 TO RETURN-CODE
028300        STOP RUN
028400     END-IF.
028500 100-ABRE-ARCHIVOS-E. EXIT.
028600
028700*--------> CARGA, CON MOVE LITERALES (NO HAY SEARCH POR TAN POCOS
028800*          RENGLONES), LA TABLA DE TRANSICION DE ESTADO
028900 110-CARGA-TABLA-TRANSICION SECTION.
029000     MOVE 'SCHEDULE'    TO WKS-TRANS-ACCION(1)
029100     MOVE 'PREPARATION' TO WKS-TRANS-ESPERADO(1)
029200     MOVE 'SCHEDULED'   TO WKS-TRANS-DESEADO(1)
029300     MOVE 'RELEASE'     TO WKS-TRANS-ACCION(2)
029400     MOVE 'SCHEDULED'   TO WKS-TRANS-ESPERADO(2)
029500     MOVE 'RELEASED'    TO WKS-TRANS-DESEADO(2)
029600     MOVE 'CANCEL'      TO WKS-TRANS-ACCION(3)
029700     MOVE 'SCHEDULED'   TO WKS-TRANS-ESPERADO(3)
029800*    SOLIC-1066: EL DESEADO DE CANCEL ES RELEASED, NO CANCELED -
029900*    ASI SE DEFINIO ORIGINALMENTE, NO SE CORRIGE AQUI.
030000     MOVE 'RELEASED'    TO WKS-TRANS-DESEADO(3).
030100 110-CARGA-TABLA-TRANSICION-E. EXIT.
030200
030300 150-LEE-TRANSACCION SECTION.
030400     READ PTDTRN
030500         AT END SET FIN-DE-TRANSACCIONES TO TRUE
030600     END-READ.
030700 150-LEE-TRANSACCION-E. EXIT.
030800
030900*--------> DESPACHA UNA TRANSACCION SEGUN PTD-TRN-ACCION Y ESCRIBE
031000*          LA RESPUESTA CORRESPONDIENTE
031100 200-PROCESA-TRANSACCION SECTION.
031200     ADD 1 TO WKS-TRN-PROCESADAS
031300     INITIALIZE REG-RESPUESTA-PARTIDA
031400     MOVE PTD-TRN-SEQ-PARTIDA TO RES-SEQ-PARTIDA
031500     EVALUATE TRUE
031600         WHEN PTD-TRN-CREA
031700             PERFORM 300-CREA-PARTIDA
031800         WHEN PTD-TRN-AGITM
031900             PERFORM 400-AGREGA-ITEM
032000         WHEN PTD-TRN-ADOC
032100             PERFORM 500-ADJUNTA-DOCUMENTO
032200         WHEN PTD-TRN-TRANS
032300             PERFORM 600-TRANSICION-PARTIDA
032400         WHEN OTHER
032500             MOVE 07 TO RES-COD-RESPUESTA
032600             MOVE 'ACCION DE TRANSACCION DESCONOCIDA' TO RES-MENSAJE
032700     END-EVALUATE
032800     IF RES-COD-RESPUESTA NOT = ZERO
032900        ADD 1 TO WKS-TRN-RECHAZADAS
033000     END-IF
033100     PERFORM 700-ESCRIBE-RESPUESTA
033200     PERFORM 150-LEE-TRANSACCION.
033300 200-PROCESA-TRANSACCION-E. EXIT.
033400
033500*==================================================================
033600*                    A L T A   D E   P A R T I D A
033700*==================================================================
033800*--------> RECHAZA SI YA EXISTE UNA PARTIDA CON EL MISMO
033900*          IDENTIFICADOR DE NEGOCIO; SI NO, PIDE LA SECUENCIA A
034000*          SECNUM01 Y GRABA LA CABECERA EN PREPARATION
034100 300-CREA-PARTIDA SECTION.
034200     PERFORM 310-BUSCA-IDENTIFICADOR-DUP
034300     IF IDENTIFICADOR-YA-EXISTE
034400        MOVE 01 TO RES-COD-RESPUESTA
034500        MOVE 'YA EXISTE UNA PARTIDA CON ESE IDENTIFICADOR'
034600             TO RES-MENSAJE
034700     ELSE
034800        MOVE 'MINT' TO WKS-SEC-ACCION
034900        CALL 'SECNUM01' USING WKS-PARAMETROS-SECNUM
035000        INITIALIZE REG-PARTIDA
035100        MOVE WKS-SEC-SEQ             TO PTD-SEQ
035200        MOVE PTD-TRN-IDENTIFICADOR   TO PTD-IDENTIFICADOR
035300        MOVE PTD-TRN-DESCRIPCION     TO PTD-DESCRIPCION
035400        MOVE PTD-TRN-FECHA-VALOR     TO PTD-FECHA-VALOR
035500        MOVE PTD-TRN-FECHA-CONTABLE  TO PTD-FECHA-CONTABLE
035600        MOVE PTD-TRN-MONEDA          TO PTD-MONEDA
035700        SET  PTD-EN-PREPARACION      TO TRUE
035800        ACCEPT WKS-HORA-HOY FROM DATE YYYYMMDD TIME
035900        MOVE WKS-HORA-HOY            TO PTD-FECHA-HORA-CREACION
036000        MOVE PTD-TRN-USUARIO         TO PTD-CREADO-POR
036100        MOVE SPACES                  TO PTD-HUELLA
036200        WRITE REG-PARTIDA
036300        IF FS-PARTIDA NOT = 0
036400           MOVE 09 TO RES-COD-RESPUESTA
036500           MOVE 'ERROR AL GRABAR LA PARTIDA' TO RES-MENSAJE
036600        ELSE
036700           MOVE ZERO      TO RES-COD-RESPUESTA
036800           MOVE WKS-SEC-SEQ TO RES-SEQ-GENERADO
036900           MOVE 'PARTIDA CREADA' TO RES-MENSAJE
037000           ADD 1 TO WKS-TRN-CREA-OK
037100        END-IF
037200     END-IF.
037300 300-CREA-PARTIDA-E. EXIT.
037400
037500*--------> BARRIDO SECUENCIAL (ACCESS DYNAMIC + START DESDE EL
037600*          PRINCIPIO) BUSCANDO EL IDENTIFICADOR; NO HAY LLAVE
037700*          ALTERNA SOBRE PTD-IDENTIFICADOR EN ESTE ARCHIVO
037800 310-BUSCA-IDENTIFICADOR-DUP SECTION.
037900     MOVE ZERO TO WKS-IDENTIFICADOR-DUPLICADO
038000     MOVE LOW-VALUES TO PTD-LLAVE
038100     START PARTIDA KEY IS NOT LESS THAN PTD-LLAVE
038200         INVALID KEY MOVE 10 TO FS-PARTIDA
038300     END-START
038400     PERFORM 311-EVALUA-UNA-PARTIDA-DUP
038500         UNTIL FS-PARTIDA NOT = 0
038600             OR IDENTIFICADOR-YA-EXISTE.
038700 310-BUSCA-IDENTIFICADOR-DUP-E. EXIT.
038800
038900 311-EVALUA-UNA-PARTIDA-DUP SECTION.
039000     READ PARTIDA NEXT RECORD
039100     IF FS-PARTIDA = 0 AND PTD-IDENTIFICADOR = PTD-TRN-IDENTIFICADOR
039200        MOVE 1 TO WKS-IDENTIFICADOR-DUPLICADO
039300     END-IF.
039400 311-EVALUA-UNA-PARTIDA-DUP-E. EXIT.
039500
039600*==================================================================
039700*                    A L T A   D E   R E N G L O N
039800*==================================================================
039900*--------> EXIGE QUE LA PARTIDA EXISTA Y ESTE EN PREPARATION, Y
040000*          QUE LA SUMA DE LOS MONTOS DESTINO IGUALE EXACTAMENTE EL
040100*          MONTO ORIGEN ("RENGLON BALANCEADO") ANTES DE GRABAR
040200 400-AGREGA-ITEM SECTION.
040300     PERFORM 410-LEE-PARTIDA-PARA-ITEM
040400     IF PARTIDA-NO-ENCONTRADA
040500        MOVE 02 TO RES-COD-RESPUESTA
040600        MOVE 'PARTIDA NO ENCONTRADA' TO RES-MENSAJE
040700     ELSE
040800        IF NOT PTD-EN-PREPARACION
040900           MOVE 03 TO RES-COD-RESPUESTA
041000           MOVE 'LA PARTIDA NO ESTA EN PREPARATION' TO RES-MENSAJE
041100        ELSE
041200           PERFORM 420-SUMA-DESTINOS-ITEM
041300           IF WKS-SUMA-DESTINOS-ITEM NOT = PTD-TRN-MONTO-ORIGEN
041400              MOVE 04 TO RES-COD-RESPUESTA
041500              MOVE 'EL RENGLON NO ESTA BALANCEADO' TO RES-MENSAJE
041600           ELSE
041700              PERFORM 430-GRABA-RENGLON
041800           END-IF
041900        END-IF
042000     END-IF.
042100 400-AGREGA-ITEM-E. EXIT.
042200
042300 410-LEE-PARTIDA-PARA-ITEM SECTION.
042400     MOVE PTD-TRN-SEQ-PARTIDA TO PTD-SEQ
042500     READ PARTIDA
042600         INVALID KEY MOVE ZERO TO WKS-PARTIDA-ENCONTRADA
042700         NOT INVALID KEY MOVE 1 TO WKS-PARTIDA-ENCONTRADA
042800     END-READ.
042900 410-LEE-PARTIDA-PARA-ITEM-E. EXIT.
043000
043100 420-SUMA-DESTINOS-ITEM SECTION.
043200     MOVE ZERO TO WKS-SUMA-DESTINOS-ITEM
043300     PERFORM 421-SUMA-UN-DESTINO-ITEM
043400         VARYING WKS-IX-DESTINO-ITEM FROM 1 BY 1
043500         UNTIL WKS-IX-DESTINO-ITEM > PTD-TRN-NUM-DESTINOS.
043600 420-SUMA-DESTINOS-ITEM-E. EXIT.
043700
043800 421-SUMA-UN-DESTINO-ITEM SECTION.
043900     ADD PTD-TRN-MONTO-DESTINO(WKS-IX-DESTINO-ITEM)
044000         TO WKS-SUMA-DESTINOS-ITEM.
044100 421-SUMA-UN-DESTINO-ITEM-E. EXIT.
044200
044300*--------> PIDE LA SECUENCIA A SECNUM01 Y GRABA EL RENGLON, COPIANDO
044400*          LA ASIGNACION ORIGEN Y LA TABLA DE ASIGNACIONES DESTINO
044500 430-GRABA-RENGLON SECTION.
044600     MOVE 'MINT' TO WKS-SEC-ACCION
044700     CALL 'SECNUM01' USING WKS-PARAMETROS-SECNUM
044800     INITIALIZE REG-PARTIDA-DET
044900     MOVE WKS-SEC-SEQ               TO PTD-DET-SEQ
045000     MOVE PTD-TRN-SEQ-PARTIDA       TO PTD-DET-SEQ-PARTIDA
045100     MOVE PTD-TRN-IDENTIFICADOR     TO PTD-DET-IDENTIFICADOR
045200     MOVE PTD-TRN-CTA-ORIGEN        TO PTD-DET-CTA-ORIGEN
045300     MOVE PTD-TRN-MONTO-ORIGEN      TO PTD-DET-MONTO-ORIGEN
045400     MOVE PTD-TRN-NUM-DESTINOS      TO PTD-DET-NUM-DESTINOS
045500     PERFORM 431-COPIA-UN-DESTINO
045600         VARYING WKS-IX-DESTINO-ITEM FROM 1 BY 1
045700         UNTIL WKS-IX-DESTINO-ITEM > PTD-TRN-NUM-DESTINOS
045800     MOVE PTD-TRN-PROPOSITO         TO PTD-DET-PROPOSITO
045900     WRITE REG-PARTIDA-DET
046000     IF FS-PARTDET NOT = 0
046100        MOVE 09 TO RES-COD-RESPUESTA
046200        MOVE 'ERROR AL GRABAR EL RENGLON' TO RES-MENSAJE
046300     ELSE
046400        MOVE ZERO        TO RES-COD-RESPUESTA
046500        MOVE WKS-SEC-SEQ  TO RES-SEQ-GENERADO
046600        MOVE 'RENGLON GRABADO' TO RES-MENSAJE
046700        ADD 1 TO WKS-TRN-AGITM-OK
046800     END-IF.
046900 430-GRABA-RENGLON-E. EXIT.
047000
047100 431-COPIA-UN-DESTINO SECTION.
047200     MOVE PTD-TRN-CTA-DESTINO(WKS-IX-DESTINO-ITEM)
047300         TO PTD-DET-CTA-DESTINO(WKS-IX-DESTINO-ITEM)
047400     MOVE PTD-TRN-MONTO-DESTINO(WKS-IX-DESTINO-ITEM)
047500         TO PTD-DET-MONTO-DESTINO(WKS-IX-DESTINO-ITEM).
047600 431-COPIA-UN-DESTINO-E. EXIT.
047700
047800*==================================================================
047900*              A D J U N T A R   D O C U M E N T O
048000*==================================================================
048100*--------> EXIGE QUE LA PARTIDA EXISTA Y ESTE EN PREPARATION, Y QUE
048200*          EL RENGLON INDICADO EXISTA Y PERTENEZCA A ESA PARTIDA
048300 500-ADJUNTA-DOCUMENTO SECTION.
048400     PERFORM 510-LEE-PARTIDA-PARA-DOC
048500     IF PARTIDA-NO-ENCONTRADA
048600        MOVE 02 TO RES-COD-RESPUESTA
048700        MOVE 'PARTIDA NO ENCONTRADA' TO RES-MENSAJE
048800     ELSE
048900        IF NOT PTD-EN-PREPARACION
049000           MOVE 03 TO RES-COD-RESPUESTA
049100           MOVE 'LA PARTIDA NO ESTA EN PREPARATION' TO RES-MENSAJE
049200        ELSE
049300           PERFORM 520-LEE-ITEM-PARA-DOC
049400           IF ITEM-NO-ENCONTRADO
049500              MOVE 05 TO RES-COD-RESPUESTA
049600              MOVE 'RENGLON NO ENCONTRADO' TO RES-MENSAJE
049700           ELSE
049800              PERFORM 530-GRABA-DOCUMENTO
049900           END-IF
050000        END-IF
050100     END-IF.
050200 500-ADJUNTA-DOCUMENTO-E. EXIT.
050300
050400 510-LEE-PARTIDA-PARA-DOC SECTION.
050500     MOVE PTD-TRN-SEQ-PARTIDA TO PTD-SEQ
050600     READ PARTIDA
050700         INVALID KEY MOVE ZERO TO WKS-PARTIDA-ENCONTRADA
050800         NOT INVALID KEY MOVE 1 TO WKS-PARTIDA-ENCONTRADA
050900     END-READ.
051000 510-LEE-PARTIDA-PARA-DOC-E. EXIT.
051100
051200*--------> EL RENGLON SE LOCALIZA POR SU PROPIA SECUENCIA (LLAVE
051300*          PRIMARIA DE PARTDET); SE VALIDA QUE PERTENEZCA A LA
051400*          PARTIDA INDICADA EN LA TRANSACCION
051500 520-LEE-ITEM-PARA-DOC SECTION.
051600     MOVE ZERO TO WKS-ITEM-ENCONTRADO
051700     MOVE PTD-TRN-SEQ-ITEM TO PTD-DET-SEQ
051800     READ PARTDET
051900         INVALID KEY CONTINUE
052000         NOT INVALID KEY
052100             IF PTD-DET-SEQ-PARTIDA = PTD-TRN-SEQ-PARTIDA
052200                MOVE 1 TO WKS-ITEM-ENCONTRADO
052300             END-IF
052400     END-READ.
052500 520-LEE-ITEM-PARA-DOC-E. EXIT.
052600
052700*--------> PIDE LA SECUENCIA A SECNUM01 Y GRABA EL DOCUMENTO; EL
052800*          CONTENIDO SE ALMACENA EN LA MUESTRA ACOTADA DE PTDDOC01,
052900*          SEGUN EL LIMITE DE CAPACIDAD DEL ACUERDO SOLIC-0951.
053000 530-GRABA-DOCUMENTO SECTION.
053100     MOVE 'MINT' TO WKS-SEC-ACCION
053200     CALL 'SECNUM01' USING WKS-PARAMETROS-SECNUM
053300     INITIALIZE REG-PARTIDA-DOC
053400     MOVE WKS-SEC-SEQ              TO PTD-DOC-SEQ
053500     MOVE PTD-TRN-SEQ-ITEM         TO PTD-DOC-SEQ-DETALLE
053600     MOVE PTD-TRN-TIPO-MIME        TO PTD-DOC-TIPO-MIME
053700     MOVE PTD-TRN-NUM-BYTES        TO PTD-DOC-NUM-BYTES
053800     MOVE PTD-TRN-CONTENIDO        TO PTD-DOC-CONTENIDO
053900     WRITE REG-PARTIDA-DOC
054000     IF FS-PARTDOC NOT = 0
054100        MOVE 09 TO RES-COD-RESPUESTA
054200        MOVE 'ERROR AL GRABAR EL DOCUMENTO' TO RES-MENSAJE
054300     ELSE
054400        MOVE ZERO        TO RES-COD-RESPUESTA
054500        MOVE WKS-SEC-SEQ  TO RES-SEQ-GENERADO
054600        MOVE 'DOCUMENTO GRABADO' TO RES-MENSAJE
054700        ADD 1 TO WKS-TRN-ADOC-OK
054800     END-IF.
054900 530-GRABA-DOCUMENTO-E. EXIT.
055000
055100*==================================================================
055200*         C A M B I O   D E   E S T A D O   D E   P A R T I D A
055300*==================================================================
055400*--------> BUSCA LA PARTIDA, LOCALIZA LA ACCION EN LA TABLA DE
055500*          TRANSICION, VALIDA EL ESTADO ACTUAL CONTRA EL ESPERADO
055600*          Y, SI CALZA, ESCRIBE EL ESTADO DESEADO
055700 600-TRANSICION-PARTIDA SECTION.
055800     PERFORM 610-LEE-PARTIDA-PARA-TRANS
055900     IF PARTIDA-NO-ENCONTRADA
056000        MOVE 02 TO RES-COD-RESPUESTA
056100        MOVE 'PARTIDA NO ENCONTRADA' TO RES-MENSAJE
056200     ELSE
056300        PERFORM 620-BUSCA-RENGLON-TRANSICION
056400        IF TRANSICION-NO-ENCONTRADA
056500           MOVE 07 TO RES-COD-RESPUESTA
056600           MOVE 'ACCION DE TRANSICION DESCONOCIDA' TO RES-MENSAJE
056700        ELSE
056800           IF PTD-ESTADO NOT = WKS-TRANS-ESPERADO(IX-TRANS)
056900              MOVE 06 TO RES-COD-RESPUESTA
057000              MOVE 'ESTADO ACTUAL NO COINCIDE CON EL ESPERADO'
057100                   TO RES-MENSAJE
057200           ELSE
057300              MOVE WKS-TRANS-DESEADO(IX-TRANS) TO PTD-ESTADO
057400              IF PTD-LIBERADA
057500                 ACCEPT WKS-HORA-HOY FROM DATE YYYYMMDD TIME
057600                 MOVE WKS-HORA-HOY TO PTD-FECHA-HORA-LIBERACION
057700                 MOVE PTD-TRN-USUARIO TO PTD-LIBERADO-POR
057800              END-IF
057900              REWRITE REG-PARTIDA
058000              IF FS-PARTIDA NOT = 0
058100                 MOVE 09 TO RES-COD-RESPUESTA
058200                 MOVE 'ERROR AL REGRABAR LA PARTIDA' TO RES-MENSAJE
058300              ELSE
058400                 MOVE ZERO TO RES-COD-RESPUESTA
058500                 MOVE 'PARTIDA TRANSICIONADA' TO RES-MENSAJE
058600                 ADD 1 TO WKS-TRN-TRANS-OK
058700              END-IF
058800           END-IF
058900        END-IF
059000     END-IF.
059100 600-TRANSICION-PARTIDA-E. EXIT.
059200
059300 610-LEE-PARTIDA-PARA-TRANS SECTION.
059400     MOVE PTD-TRN-SEQ-PARTIDA TO PTD-SEQ
059500     READ PARTIDA
059600         INVALID KEY MOVE ZERO TO WKS-PARTIDA-ENCONTRADA
059700         NOT INVALID KEY MOVE 1 TO WKS-PARTIDA-ENCONTRADA
059800     END-READ.
059900 610-LEE-PARTIDA-PARA-TRANS-E. EXIT.
060000
060100*--------> BARRIDO LINEAL DE LA TABLA DE TRANSICION (SOLO TRES
060200*          RENGLONES, NO AMERITA SEARCH)
060300 620-BUSCA-RENGLON-TRANSICION SECTION.
060400     MOVE ZERO TO WKS-TRANSICION-ENCONTRADA
060500     SET IX-TRANS TO 1
060600     PERFORM 621-EVALUA-UN-RENGLON-TRANS
060700         VARYING IX-TRANS FROM 1 BY 1
060800         UNTIL IX-TRANS > 3
060900             OR TRANSICION-NO-ENCONTRADA = 1.
061000 620-BUSCA-RENGLON-TRANSICION-E. EXIT.
061100
061200 621-EVALUA-UN-RENGLON-TRANS SECTION.
061300     IF WKS-TRANS-ACCION(IX-TRANS) = PTD-TRN-ACCION-TRANS
061400        MOVE 1 TO WKS-TRANSICION-ENCONTRADA
061500     END-IF.
061600 621-EVALUA-UN-RENGLON-TRANS-E. EXIT.
061700
061800*--------> ESCRIBE EL REGISTRO DE RESPUESTA DE LA TRANSACCION
061900 700-ESCRIBE-RESPUESTA SECTION.
062000     WRITE REG-RESPUESTA-PARTIDA
062100     IF FS-PTDRES NOT = 0
062200        DISPLAY 'ERROR AL GRABAR PTDRES, STATUS: ' FS-PTDRES
062300                UPON CONSOLE
062400     END-IF.
062500 700-ESCRIBE-RESPUESTA-E. EXIT.
062600
062700 900-ESTADISTICAS SECTION.
062800     DISPLAY '================================================'
062900             UPON CONSOLE
063000     DISPLAY ' PARTIDA1 - TRANSACCIONES PROCESADAS: '
063100             WKS-TRN-PROCESADAS UPON CONSOLE
063200     DISPLAY ' PARTIDA1 - ALTAS DE PARTIDA         : '
063300             WKS-TRN-CREA-OK UPON CONSOLE
063400     DISPLAY ' PARTIDA1 - ALTAS DE RENGLON          : '
063500             WKS-TRN-AGITM-OK UPON CONSOLE
063600     DISPLAY ' PARTIDA1 - DOCUMENTOS ADJUNTADOS     : '
063700             WKS-TRN-ADOC-OK UPON CONSOLE
063800     DISPLAY ' PARTIDA1 - TRANSICIONES DE ESTADO    : '
063900             WKS-TRN-TRANS-OK UPON CONSOLE
064000     DISPLAY ' PARTIDA1 - TRANSACCIONES RECHAZADAS  : '
064100             WKS-TRN-RECHAZADAS UPON CONSOLE
064200     DISPLAY '================================================'
064300             UPON CONSOLE.
064400 900-ESTADISTICAS-E. EXIT.
064500
064600 950-CIERRA-ARCHIVOS SECTION.
064700     CLOSE PTDTRN PTDRES PARTIDA PARTDET PARTDOC.
064800 950-CIERRA-ARCHIVOS-E. EXIT.
