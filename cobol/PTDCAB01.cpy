000100******************************************************************
000200*            PTDCAB01  -  CABECERA  DE  PARTIDA  CONTABLE        *
000300*------------------------------------------------------------------
000400* APLICACION   : CONTABILIDAD GENERAL                            *
000500* USADO POR    : PARTIDA1, SALDOCTA, HUELLA01                    *
000600* DESCRIPCION  : LAYOUT DE LA CABECERA DE UNA PARTIDA (ASIENTO)   *
000700*                CONTABLE DE PARTIDA DOBLE.  LLAVE PRIMARIA ES   *
000800*                PTD-SEQ, UN NUMERO DE SECUENCIA UNICO DE 64     *
000900*                BITS.  LA UNICIDAD DEL IDENTIFICADOR DE NEGOCIO *
001000*                (PTD-IDENTIFICADOR) LA VALIDA EL PROGRAMA, NO   *
001100*                EL ARCHIVO.                                    *
001200* MANTENIMIENTO :                                                *
001300*   1987-05-04  PEDR  SOLIC-0041  VERSION INICIAL                *
001400*   2004-11-09  DRMV  SOLIC-1180  SE AMPLIA PTD-DESCRIPCION A    *
001500*                                 240 POSICIONES                *
001600******************************************************************
001700 01  REG-PARTIDA.
001800     05  PTD-LLAVE.
001900         10  PTD-SEQ                 PIC S9(18)      COMP-3.
002000     05  PTD-IDENTIFICADOR           PIC X(64).
002100     05  PTD-DESCRIPCION             PIC X(240).
002200     05  PTD-FECHA-VALOR             PIC 9(8).
002300     05  PTD-FECHA-VALOR-R REDEFINES PTD-FECHA-VALOR.
002400         10  PTD-FV-ANIO             PIC 9(4).
002500         10  PTD-FV-MES              PIC 9(2).
002600         10  PTD-FV-DIA              PIC 9(2).
002700     05  PTD-FECHA-CONTABLE          PIC 9(8).
002800     05  PTD-MONEDA                  PIC X(3).
002900     05  PTD-ESTADO                  PIC X(11).
003000         88  PTD-EN-PREPARACION          VALUE 'PREPARATION'.
003100         88  PTD-PROGRAMADA              VALUE 'SCHEDULED'.
003200         88  PTD-LIBERADA                VALUE 'RELEASED'.
003300         88  PTD-ANULADA                 VALUE 'CANCELED'.
003400     05  PTD-FECHA-HORA-CREACION     PIC 9(14).
003500     05  PTD-CREADO-POR              PIC X(64).
003600     05  PTD-FECHA-HORA-LIBERACION   PIC 9(14).
003700     05  PTD-LIBERADO-POR            PIC X(64).
003800     05  PTD-HUELLA                  PIC X(64).
003900     05  FILLER                      PIC X(20).
