000100******************************************************************
000200*            PTDDET01  -  DETALLE (RENGLON) DE PARTIDA           *
000300*------------------------------------------------------------------
000400* USADO POR    : PARTIDA1, SALDOCTA, HUELLA01                    *
000500* DESCRIPCION  : UN RENGLON DE PARTIDA DOBLE. EL MONTO DEBITADO  *
000600*                DE PTD-DET-CTA-ORIGEN DEBE SER IGUAL A LA SUMA  *
000700*                DE LOS MONTOS ACREDITADOS EN LA TABLA DE        *
000800*                DESTINOS (REGLA "ITEM BALANCEADO").             *
000900* MANTENIMIENTO :                                                *
001000*   1987-05-11  PEDR  SOLIC-0041  VERSION INICIAL                *
001100*   1999-02-18  EEDR  SOLIC-0512  AMPLIA TABLA DE DESTINOS A 20  *
001200******************************************************************
001300 01  REG-PARTIDA-DET.
001400     05  PTD-DET-LLAVE.
001500         10  PTD-DET-SEQ             PIC S9(18)      COMP-3.
001600     05  PTD-DET-SEQ-PARTIDA         PIC S9(18)      COMP-3.
001700     05  PTD-DET-IDENTIFICADOR       PIC X(64).
001800     05  PTD-DET-CTA-ORIGEN          PIC X(64).
001900     05  PTD-DET-MONTO-ORIGEN        PIC S9(12)V9(12) COMP-3.
002000     05  PTD-DET-NUM-DESTINOS        PIC 9(4)        COMP.
002100     05  PTD-DET-DESTINOS OCCURS 1 TO 20 TIMES
002200             DEPENDING ON PTD-DET-NUM-DESTINOS
002300             INDEXED BY IX-PTD-DESTINO.
002400         10  PTD-DET-CTA-DESTINO     PIC X(64).
002500         10  PTD-DET-MONTO-DESTINO   PIC S9(12)V9(12) COMP-3.
002600     05  PTD-DET-PROPOSITO           PIC X(240).
002700     05  FILLER                      PIC X(16).
