000100******************************************************************
000200*            PTDDOC01  -  DOCUMENTO ADJUNTO A UN RENGLON         *
000300*------------------------------------------------------------------
000400* USADO POR    : PARTIDA1                                        *
000500* DESCRIPCION  : DOCUMENTO DE RESPALDO (FACTURA, COMPROBANTE,    *
000600*                ETC) ADJUNTO A UN RENGLON DE PARTIDA.  EL       *
000700*                CAMPO PTD-DOC-CONTENIDO ES UNA MUESTRA ACOTADA  *
000800*                AL LIMITE PRACTICO DE UN REGISTRO DE LONGITUD   *
000900*                FIJA PARA ESTE LOTE, SEGUN EL ACUERDO DE        *
001000*                CAPACIDAD SOLIC-0951.                          *
001100* MANTENIMIENTO :                                                *
001200*   1989-08-22  PEDR  SOLIC-0077  VERSION INICIAL                *
001300******************************************************************
001400 01  REG-PARTIDA-DOC.
001500     05  PTD-DOC-LLAVE.
001600         10  PTD-DOC-SEQ             PIC S9(18)      COMP-3.
001700     05  PTD-DOC-SEQ-DETALLE         PIC S9(18)      COMP-3.
001800     05  PTD-DOC-TIPO-MIME           PIC X(128).
001900     05  PTD-DOC-NUM-BYTES           PIC S9(18)      COMP-3.
002000     05  PTD-DOC-CONTENIDO           PIC X(32760).
002100     05  FILLER                      PIC X(10).
