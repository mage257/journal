000100******************************************************************
000200* FECHA       : 15/01/1990                                       *
000300* PROGRAMADOR : PEDRO ESTRADA (PEDR)                             *
000400* APLICACION  : CONTABILIDAD GENERAL                             *
000500* PROGRAMA    : SALDOCTA                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RECALCULA EL SALDO CORRIENTE DE UNA CUENTA       *
000800*             : REPRODUCIENDO (REPLAY) LAS PARTIDAS LIBERADAS    *
000900*             : QUE AUN NO SE HAN REFLEJADO EN EL MAESTRO DE     *
001000*             : CUENTAS, EN ORDEN ASCENDENTE DE SECUENCIA        *
001100* ARCHIVOS    : CTASOL=I, PARTIDA=I, PARTDET=I, CTACTA=I-O,      *
001200*             : CTASLD=O                                        *
001300* ACCION (ES) : B=BARRIDO DE PARTIDAS LIBERADAS                  *
001400* INSTALADO   : 15/01/1990                                       *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.   SALDOCTA.
001800 AUTHOR.       PEDRO ESTRADA.
001900 INSTALLATION. BANCO - DEPTO. DESARROLLO CONTABILIDAD.
002000 DATE-WRITTEN. 15/01/1990.
002100 DATE-COMPILED.
002200 SECURITY.     USO INTERNO - CONTABILIDAD GENERAL.
002300******************************************************************
002400*                       MANTENIMIENTO                           *
002500*----------------------------------------------------------------*
002600*   1990-01-15  PEDR  SOLIC-0101  VERSION INICIAL. BARRIDO DE    *
002700*                      PARTIDAS LIBERADAS PARA RECALCULAR SALDO. *
002800*   1994-02-14  PEDR  SOLIC-0309  SE INCORPORA LA LLAMADA A      *
002900*                      SECNUM01/CAMBIOD1 PARA LA CONVERSION DE   *
003000*                      MONTOS A LA MONEDA SOLICITADA.            *
003100*   1999-01-22  EEDR  SOLIC-0601  REVISION Y2K: LA COMPARACION   *
003200*                      DE PTD-FECHA-VALOR CONTRA LA FECHA DEL    *
003300*                      SISTEMA USA AAAAMMDD DE 8 POSICIONES, NO  *
003400*                      SE ENCONTRO RIESGO DE CAMBIO DE SIGLO.    *
003500*   2003-08-05  DRMV  SOLIC-1066  SE CORRIGE EL CONTROL DE       *
003600*                      QUIEBRE: LA MARCA DE ULTIMA PARTIDA       *
003700*                      SINCRONIZADA NUNCA DEBE RETROCEDER AUNQUE *
003800*                      LA PARTIDA NO TENGA RENGLONES PARA ESTA   *
003900*                      CUENTA.                                  *
004000*   2007-11-12  DRMV  SOLIC-1288  SE AGREGA EL SALDO DE REPORTE  *
004100*                      (CONVERTIDO A LA MONEDA BASE) A LA        *
004200*                      RESPUESTA CTASLD.                        *
004300*   2012-05-09  DRMV  SOLIC-1340  SE CORRIGE LA MARCA DE QUIEBRE *
004400*                      OTRA VEZ: AVANZABA CON CUALQUIER PARTIDA  *
004500*                      BARRIDA, AUN SI TODAVIA NO ESTABA LIBERADA*
004600*                      O SU FECHA VALOR ERA FUTURA, DEJANDO ESA  *
004700*                      PARTIDA FUERA DEL SALDO PARA SIEMPRE EN   *
004800*                      CUANTO SE BARRIERA UNA PARTIDA POSTERIOR. *
004900*                      LA MARCA SOLO AVANZA YA CON PARTIDAS       *
005000*                      LIBERADAS Y DE FECHA VALOR VENCIDA.        *
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT CTASOL ASSIGN TO CTASOL
005900            ORGANIZATION  IS LINE SEQUENTIAL
006000            FILE STATUS   IS FS-CTASOL.
006100
006200     SELECT CTASLD ASSIGN TO CTASLD
006300            ORGANIZATION  IS LINE SEQUENTIAL
006400            FILE STATUS   IS FS-CTASLD.
006500
006600     SELECT PARTIDA ASSIGN TO PARTIDA
006700            ORGANIZATION  IS INDEXED
006800            ACCESS        IS DYNAMIC
006900            RECORD KEY    IS PTD-LLAVE
007000            FILE STATUS   IS FS-PARTIDA
007100                             FSE-PARTIDA.
007200
007300     SELECT PARTDET ASSIGN TO PARTDET
007400            ORGANIZATION  IS INDEXED
007500            ACCESS        IS DYNAMIC
007600            RECORD KEY    IS PTD-DET-LLAVE
007700            FILE STATUS   IS FS-PARTDET
007800                             FSE-PARTDET.
007900
008000     SELECT CTACTA ASSIGN TO CTACTA
008100            ORGANIZATION  IS INDEXED
008200            ACCESS        IS RANDOM
008300            RECORD KEY    IS CTA-NUMERO
008400            FILE STATUS   IS FS-CTACTA
008500                             FSE-CTACTA.
008600 DATA DIVISION.
008700 FILE SECTION.
008800******************************************************************
008900*            SOLICITUD DE SALDO (ENTRADA DE ESTE BATCH)          *
009000******************************************************************
009100 FD  CTASOL.
009200 01  REG-SOLICITUD-SALDO.
009300     88  FIN-CTASOL                  VALUE HIGH-VALUES.
009400     05  SOL-NUMERO-CUENTA           PIC X(64).
009500     05  SOL-MONEDA-SOLICITADA       PIC X(03).
009600     05  FILLER                      PIC X(10).
009700******************************************************************
009800*            RESPUESTA DE SALDO (SALIDA DE ESTE BATCH)           *
009900******************************************************************
010000 FD  CTASLD.
010100     COPY CTASLD01.
010200******************************************************************
010300*                  MAESTRO DE PARTIDAS Y RENGLONES               *
010400******************************************************************
010500 FD  PARTIDA.
010600     COPY PTDCAB01.
010700 FD  PARTDET.
010800     COPY PTDDET01.
010900 FD  CTACTA.
011000     COPY CTACTA01.
011100 WORKING-STORAGE SECTION.
011200******************************************************************
011300*                  RECURSOS RUTINA DE FILE-STATUS                *
011400******************************************************************
011500 01  WKS-FS-STATUS.
011600     05  FS-CTASOL                   PIC 9(02) VALUE ZEROES.
011700     05  FS-CTASLD                   PIC 9(02) VALUE ZEROES.
011800     05  FS-PARTIDA                  PIC 9(02) VALUE ZEROES.
011900     05  FSE-PARTIDA.
012000         10  FSE-RETURN                  PIC S9(4) COMP-5 VALUE 0.
012100         10  FSE-FUNCTION                PIC S9(4) COMP-5 VALUE 0.
012200         10  FSE-FEEDBACK                PIC S9(4) COMP-5 VALUE 0.
012300     05  FS-PARTDET                  PIC 9(02) VALUE ZEROES.
012400     05  FSE-PARTDET.
012500         10  FSE-RETURN-DET               PIC S9(4) COMP-5 VALUE 0.
012600         10  FSE-FUNCTION-DET             PIC S9(4) COMP-5 VALUE 0.
012700         10  FSE-FEEDBACK-DET             PIC S9(4) COMP-5 VALUE 0.
012800     05  FS-CTACTA                   PIC 9(02) VALUE ZEROES.
012900     05  FSE-CTACTA.
013000         10  FSE-RETURN-CTA               PIC S9(4) COMP-5 VALUE 0.
013100         10  FSE-FUNCTION-CTA             PIC S9(4) COMP-5 VALUE 0.
013200         10  FSE-FEEDBACK-CTA             PIC S9(4) COMP-5 VALUE 0.
013300     05  FILLER                      PIC X(06).
013400******************************************************************
013500*                   BANDERAS DE FIN DE ARCHIVO                   *
013600******************************************************************
013700 01  WKS-FLAGS-SALDOCTA.
013800     05  WKS-FIN-CTASOL               PIC 9(1) VALUE ZERO.
013900         88  FIN-DE-SOLICITUDES           VALUE 1.
014000     05  WKS-FIN-PARTIDA              PIC 9(1) VALUE ZERO.
014100         88  FIN-DE-PARTIDAS              VALUE 1.
014200     05  WKS-CUENTA-YA-EXISTE         PIC 9(1) VALUE ZERO.
014300         88  CUENTA-NO-EXISTE             VALUE ZERO.
014400     05  FILLER                       PIC X(05).
014500******************************************************************
014600*              FECHA DEL SISTEMA (CORTE DEL BARRIDO)             *
014700******************************************************************
014800 01  WKS-FECHA-HOY                    PIC 9(8) VALUE ZEROES.
014900 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
015000     05  WKS-ANIO-HOY                  PIC 9(4).
015100     05  WKS-MES-HOY                   PIC 9(2).
015200     05  WKS-DIA-HOY                   PIC 9(2).
015300******************************************************************
015400*         ACUMULADORES DEL BARRIDO/CONTROL DE QUIEBRE            *
015500******************************************************************
015600 01  WKS-ACUMULADORES-BARRIDO.
015700     05  WKS-SALDO-TRABAJO            PIC S9(12)V9(12) COMP-3
015800                                       VALUE ZERO.
015900     05  WKS-ULT-SEQ-SINCRONIZADA     PIC S9(18) COMP-3 VALUE ZERO.
016000     05  WKS-MONTO-CONVERTIDO         PIC S9(12)V9(12) COMP-3.
016100     05  WKS-SUMA-DESTINOS            PIC S9(12)V9(12) COMP-3.
016200     05  FILLER                       PIC X(14).
016300 77  WKS-IX-DESTINO                   PIC 9(04) COMP.
016400******************************************************************
016500*                 PARAMETROS PARA CAMBIOD1 (CALL)                *
016600******************************************************************
016700 01  WKS-PARAMETROS-CAMBIO.
016800     05  WKS-CMB-MONEDA-ORIGEN        PIC X(03).
016900     05  WKS-CMB-MONEDA-DESTINO       PIC X(03).
017000     05  WKS-CMB-MONTO-ORIGEN         PIC S9(12)V9(12) COMP-3.
017100     05  WKS-CMB-MONTO-DESTINO        PIC S9(12)V9(12) COMP-3.
017200     05  WKS-CMB-COD-RESPUESTA        PIC 9(02).
017300     05  FILLER                       PIC X(10).
017400*--------> VISTA PLANA DE LA ULTIMA LLAMADA A CAMBIOD1, PARA EL
017500*          RASTRO DE DIAGNOSTICO DEL TRAILER (SOLIC-1288)
017600 01  WKS-CMB-LINEA-TRAZA REDEFINES WKS-PARAMETROS-CAMBIO
017700                               PIC X(44).
017800******************************************************************
017900*                   CONTADORES ESTADISTICOS                      *
018000******************************************************************
018100 01  WKS-ESTADISTICAS.
018200     05  WKS-SOLICITUDES-PROCESADAS   PIC 9(07) COMP VALUE 0.
018300     05  WKS-PARTIDAS-APLICADAS       PIC 9(07) COMP VALUE 0.
018400     05  FILLER                       PIC X(06).
018500 PROCEDURE DIVISION.
018600******************************************************************
018700 000-PRINCIPAL SECTION.
018800     PERFORM 100-ABRE-ARCHIVOS
018900     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
019000     PERFORM 150-LEE-SOLICITUD
019100     PERFORM 200-PROCESA-SOLICITUD
019200         UNTIL FIN-DE-SOLICITUDES
019300     PERFORM 900-ESTADISTICAS
019400     PERFORM 950-CIERRA-ARCHIVOS
019500     STOP RUN.
019600 000-PRINCIPAL-E. EXIT.
019700
019800*--------> ABRE LOS CINCO ARCHIVOS DEL BARRIDO
019900 100-ABRE-ARCHIVOS SECTION.
020000     OPEN INPUT  CTASOL
020100     OPEN OUTPUT CTASLD
020200     OPEN INPUT  PARTIDA
020300     OPEN INPUT  PARTDET
020400     OPEN I-O    CTACTA
020500     IF FS-CTACTA = 35
020600        CLOSE CTACTA
020700        OPEN OUTPUT CTACTA
020800        CLOSE CTACTA
020900        OPEN I-O CTACTA
021000     END-IF
021100     IF FS-CTASOL NOT = 0 OR FS-CTASLD NOT = 0 OR
021200        FS-PARTIDA NOT = 0 OR FS-PARTDET NOT = 0 OR
021300        (FS-CTACTA NOT = 0 AND FS-CTACTA NOT = 97)
021400        DISPLAY '*** SALDOCTA - ERROR AL ABRIR ARCHIVOS'
021500                UPON CONSOLE
021600        MOVE 91 TO RETURN-CODE
021700        STOP RUN
021800     END-IF.
021900 100-ABRE-ARCHIVOS-E. EXIT.
022000
022100 150-LEE-SOLICITUD SECTION.
022200     READ CTASOL
022300         AT END SET FIN-DE-SOLICITUDES TO TRUE
022400     END-READ.
022500 150-LEE-SOLICITUD-E. EXIT.
022600
022700*--------> PROCESA UNA SOLICITUD DE SALDO: LEE/INICIALIZA LA
022800*          CUENTA, BARRE LAS PARTIDAS PENDIENTES Y ESCRIBE LA
022900*          RESPUESTA
023000 200-PROCESA-SOLICITUD SECTION.
023100     ADD 1 TO WKS-SOLICITUDES-PROCESADAS
023200     PERFORM 210-LEE-CUENTA
023300     PERFORM 300-BARRE-PARTIDAS
023400     PERFORM 500-ACTUALIZA-SALDO
023500     PERFORM 150-LEE-SOLICITUD.
023600 200-PROCESA-SOLICITUD-E. EXIT.
023700
023800*--------> LEE LA CUENTA; SI NO EXISTE, LA INICIALIZA EN CERO
023900*          CON LA MAS BAJA SECUENCIA POSIBLE YA SINCRONIZADA
024000 210-LEE-CUENTA SECTION.
024100     MOVE SOL-NUMERO-CUENTA TO CTA-NUMERO
024200     READ CTACTA
024300         INVALID KEY
024400            MOVE ZERO TO WKS-CUENTA-YA-EXISTE
024500     NOT INVALID KEY
024600            MOVE 1 TO WKS-CUENTA-YA-EXISTE
024700     END-READ
024800     IF CUENTA-NO-EXISTE
024900        MOVE SOL-NUMERO-CUENTA TO CTA-NUMERO
025000        MOVE ZERO TO CTA-SALDO
025100        MOVE ZERO TO CTA-ULT-SEQ-SINCRONIZADA
025200     END-IF
025300     MOVE CTA-SALDO TO WKS-SALDO-TRABAJO
025400     MOVE CTA-ULT-SEQ-SINCRONIZADA TO WKS-ULT-SEQ-SINCRONIZADA.
025500 210-LEE-CUENTA-E. EXIT.
025600
025700*--------> BARRE (ACCESS DYNAMIC + START KEY >) LAS PARTIDAS
025800*          LIBERADAS CON SECUENCIA MAYOR A LA YA SINCRONIZADA Y
025900*          FECHA VALOR NO MAYOR A HOY
026000 300-BARRE-PARTIDAS SECTION.
026100     MOVE WKS-ULT-SEQ-SINCRONIZADA TO PTD-SEQ
026200     MOVE ZERO TO WKS-FIN-PARTIDA
026300     START PARTIDA KEY IS GREATER THAN PTD-LLAVE
026400         INVALID KEY SET FIN-DE-PARTIDAS TO TRUE
026500     END-START
026600     IF NOT FIN-DE-PARTIDAS
026700        PERFORM 310-LEE-SIGUIENTE-PARTIDA
026800        PERFORM 320-EVALUA-UNA-PARTIDA
026900            UNTIL FIN-DE-PARTIDAS
027000     END-IF.
027100 300-BARRE-PARTIDAS-E. EXIT.
027200
027300 310-LEE-SIGUIENTE-PARTIDA SECTION.
027400     READ PARTIDA NEXT RECORD
027500         AT END SET FIN-DE-PARTIDAS TO TRUE
027600     END-READ.
027700 310-LEE-SIGUIENTE-PARTIDA-E. EXIT.
027800
027900*--------> SOLO LAS PARTIDAS LIBERADAS, CON FECHA VALOR HASTA
028000*          HOY, ENTRAN AL CALCULO; LA MARCA DE CONTROL DE QUIEBRE
028100*          SOLO AVANZA CON ESAS MISMAS PARTIDAS CALIFICADAS (SE
028200*          REVISA EN LA SIGUIENTE CORRIDA), AUNQUE LA PARTIDA NO
028300*          TOQUE ESTA CUENTA - UNA PARTIDA LIBERADA CON FECHA
028400*          VALOR FUTURA, O TODAVIA NO LIBERADA, DEBE QUEDAR
028500*          DISPONIBLE PARA CORRIDAS POSTERIORES (SOLIC-1340)
028600 320-EVALUA-UNA-PARTIDA SECTION.
028700     IF PTD-LIBERADA AND PTD-FECHA-VALOR NOT > WKS-FECHA-HOY
028800        PERFORM 400-BARRE-RENGLONES
028900        ADD 1 TO WKS-PARTIDAS-APLICADAS
029000        IF PTD-SEQ > WKS-ULT-SEQ-SINCRONIZADA
029100           MOVE PTD-SEQ TO WKS-ULT-SEQ-SINCRONIZADA
029200        END-IF
029300     END-IF
029400     PERFORM 310-LEE-SIGUIENTE-PARTIDA.
029500 320-EVALUA-UNA-PARTIDA-E. EXIT.
029600
029700*--------> SUB-BARRIDO SECUENCIAL DE PARTDET POR CADA PARTIDA
029800*          CALIFICADA, ACUMULANDO DEBITOS/CREDITOS DE LA CUENTA
029900*          SOLICITADA, CONVERTIDOS A LA MONEDA SOLICITADA
030000 400-BARRE-RENGLONES SECTION.
030100     MOVE LOW-VALUES TO PTD-DET-LLAVE
030200     START PARTDET KEY IS NOT LESS THAN PTD-DET-LLAVE
030300         INVALID KEY CONTINUE
030400     END-START
030500     PERFORM 410-LEE-UN-RENGLON
030600     PERFORM 420-EVALUA-UN-RENGLON
030700         UNTIL FS-PARTDET NOT = 0.
030800 400-BARRE-RENGLONES-E. EXIT.
030900
031000 410-LEE-UN-RENGLON SECTION.
031100     READ PARTDET NEXT RECORD.
031200 410-LEE-UN-RENGLON-E. EXIT.
031300
031400 420-EVALUA-UN-RENGLON SECTION.
031500     IF PTD-DET-SEQ-PARTIDA = PTD-SEQ
031600        IF PTD-DET-CTA-ORIGEN = SOL-NUMERO-CUENTA
031700           MOVE PTD-MONEDA TO WKS-CMB-MONEDA-ORIGEN
031800           MOVE SOL-MONEDA-SOLICITADA TO WKS-CMB-MONEDA-DESTINO
031900           MOVE PTD-DET-MONTO-ORIGEN TO WKS-CMB-MONTO-ORIGEN
032000           CALL 'CAMBIOD1' USING WKS-PARAMETROS-CAMBIO
032100           SUBTRACT WKS-CMB-MONTO-DESTINO FROM WKS-SALDO-TRABAJO
032200        END-IF
032300        PERFORM 430-SUMA-DESTINOS-DE-LA-CUENTA
032400     END-IF
032500     PERFORM 410-LEE-UN-RENGLON.
032600 420-EVALUA-UN-RENGLON-E. EXIT.
032700
032800*--------> SUMA, EN LA MONEDA DE LA PARTIDA, LOS MONTOS DESTINO
032900*          CUYA CUENTA DESTINO ES LA CUENTA SOLICITADA, LOS
033000*          CONVIERTE Y LOS ACREDITA AL SALDO DE TRABAJO
033100 430-SUMA-DESTINOS-DE-LA-CUENTA SECTION.
033200     MOVE ZERO TO WKS-SUMA-DESTINOS
033300     PERFORM 431-SUMA-UN-DESTINO
033400         VARYING WKS-IX-DESTINO FROM 1 BY 1
033500         UNTIL WKS-IX-DESTINO > PTD-DET-NUM-DESTINOS
033600     IF WKS-SUMA-DESTINOS NOT = ZERO
033700        MOVE PTD-MONEDA TO WKS-CMB-MONEDA-ORIGEN
033800        MOVE SOL-MONEDA-SOLICITADA TO WKS-CMB-MONEDA-DESTINO
033900        MOVE WKS-SUMA-DESTINOS TO WKS-CMB-MONTO-ORIGEN
034000        CALL 'CAMBIOD1' USING WKS-PARAMETROS-CAMBIO
034100        ADD WKS-CMB-MONTO-DESTINO TO WKS-SALDO-TRABAJO
034200     END-IF.
034300 430-SUMA-DESTINOS-DE-LA-CUENTA-E. EXIT.
034400
034500 431-SUMA-UN-DESTINO SECTION.
034600     IF PTD-DET-CTA-DESTINO(WKS-IX-DESTINO) = SOL-NUMERO-CUENTA
034700        ADD PTD-DET-MONTO-DESTINO(WKS-IX-DESTINO)
034800            TO WKS-SUMA-DESTINOS
034900     END-IF.
035000 431-SUMA-UN-DESTINO-E. EXIT.
035100
035200*--------> PERSISTE EL SALDO RECALCULADO Y LA NUEVA MARCA DE
035300*          SINCRONIZACION, Y ESCRIBE LA RESPUESTA CTASLD (CON
035400*          EL SALDO DE REPORTE CONVERTIDO A LA MONEDA BASE)
035500 500-ACTUALIZA-SALDO SECTION.
035600     MOVE WKS-SALDO-TRABAJO TO CTA-SALDO
035700     MOVE WKS-ULT-SEQ-SINCRONIZADA TO CTA-ULT-SEQ-SINCRONIZADA
035800     IF CUENTA-NO-EXISTE
035900        WRITE REG-CUENTA
036000     ELSE
036100        REWRITE REG-CUENTA
036200     END-IF
036300     MOVE SOL-NUMERO-CUENTA         TO SLD-NUMERO-CUENTA
036400     MOVE SOL-MONEDA-SOLICITADA     TO SLD-MONEDA
036500     MOVE WKS-SALDO-TRABAJO         TO SLD-SALDO-CUENTA
036600     MOVE SOL-MONEDA-SOLICITADA     TO WKS-CMB-MONEDA-ORIGEN
036700     MOVE 'EUR'                     TO WKS-CMB-MONEDA-DESTINO
036800     MOVE WKS-SALDO-TRABAJO         TO WKS-CMB-MONTO-ORIGEN
036900     CALL 'CAMBIOD1' USING WKS-PARAMETROS-CAMBIO
037000     MOVE WKS-CMB-MONTO-DESTINO     TO SLD-SALDO-REPORTE
037100     WRITE REG-SALDO.
037200 500-ACTUALIZA-SALDO-E. EXIT.
037300
037400 900-ESTADISTICAS SECTION.
037500     DISPLAY '================================================'
037600             UPON CONSOLE
037700     DISPLAY ' SALDOCTA - SOLICITUDES PROCESADAS: '
037800             WKS-SOLICITUDES-PROCESADAS UPON CONSOLE
037900     DISPLAY ' SALDOCTA - PARTIDAS APLICADAS     : '
038000             WKS-PARTIDAS-APLICADAS UPON CONSOLE
038100     DISPLAY ' SALDOCTA - ULTIMA CONVERSION (TRAZA): '
038200             WKS-CMB-LINEA-TRAZA UPON CONSOLE
038300     DISPLAY '================================================'
038400             UPON CONSOLE.
038500 900-ESTADISTICAS-E. EXIT.
038600
038700 950-CIERRA-ARCHIVOS SECTION.
038800     CLOSE CTASOL CTASLD PARTIDA PARTDET CTACTA.
038900 950-CIERRA-ARCHIVOS-E. EXIT.
