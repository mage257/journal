000100******************************************************************
000200* FECHA       : 14/02/1994                                       *
000300* PROGRAMADOR : PEDRO ESTRADA (PEDR)                             *
000400* APLICACION  : CONTABILIDAD GENERAL                             *
000500* PROGRAMA    : SECNUM01                                         *
000600* TIPO        : SUBRUTINA (CALLED)                               *
000700* DESCRIPCION : GENERA Y DESCOMPONE NUMEROS DE SECUENCIA UNICOS  *
000800*             : DE 64 BITS (MARCA DE TIEMPO + ARRENDATARIO +     *
000900*             : SERVICIO + CONTADOR) PARA USO DE PARTIDA1,       *
001000*             : SALDOCTA, CALCCOM1 Y HUELLA01 AL CREAR REGISTROS *
001100* ARCHIVOS    : NO APLICA                                        *
001200* PROGRAMA(S) : NINGUNO (LLAMADO POR OTROS)                      *
001300* INSTALADO   : 14/02/1994                                       *
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.   SECNUM01.
001700 AUTHOR.       PEDRO ESTRADA.
001800 INSTALLATION. BANCO - DEPTO. DESARROLLO CONTABILIDAD.
001900 DATE-WRITTEN. 14/02/1994.
002000 DATE-COMPILED.
002100 SECURITY.     USO INTERNO - CONTABILIDAD GENERAL.
002200******************************************************************
002300*                       MANTENIMIENTO                           *
002400*----------------------------------------------------------------*
002500*   1994-02-14  PEDR  SOLIC-0309  VERSION INICIAL. NUMERO DE     *
002600*                      SECUENCIA DE 64 BITS PARA CABECERAS Y     *
002700*                      DETALLES DE PARTIDA.                     *
002800*   1994-05-02  PEDR  SOLIC-0322  SE AGREGA LA ACCION PARSE PARA *
002900*                      DESCOMPONER UN NUMERO YA GENERADO (USADO  *
003000*                      POR LA CONSULTA DE AUDITORIA).            *
003100*   1998-11-09  EEDR  SOLIC-0601  REVISION Y2K: SE REVISA QUE LA *
003200*                      EPOCA BASE (1569888000000) Y EL CALCULO   *
003300*                      DE DIAS TRANSCURRIDOS MANEJEN EL CAMBIO   *
003400*                      DE SIGLO SIN DESBORDAR WKS-ANIO-HOY.      *
003500*   1999-01-22  EEDR  SOLIC-0601  CIERRE DE REVISION Y2K, SIN    *
003600*                      CAMBIOS ADICIONALES DE CODIGO.            *
003700*   2005-07-19  DRMV  SOLIC-1204  SE AJUSTA EL CALCULO DEL HASH  *
003800*                      DE NOMBRE DE ARRENDATARIO/SERVICIO PARA   *
003900*                      EVITAR DESBORDE EN WKS-HASH CON NOMBRES   *
004000*                      LARGOS (ON SIZE ERROR).                  *
004100*   2009-03-03  DRMV  SOLIC-1351  SE DOCUMENTA EN COMENTARIOS LA *
004200*                      CONDICION DE ABEND POR RETROCESO DE RELOJ *
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000******************************************************************
005100*         CONSTANTES DE LA EPOCA BASE Y DEL EMPAQUETADO          *
005200******************************************************************
005300 01  WKS-CONSTANTES.
005400     05  WKS-EPOCA-BASE-MS          PIC S9(18) COMP-3
005500                                     VALUE 1569888000000.
005600     05  WKS-MULT-TIMESTAMP         PIC S9(9)  COMP-3
005700                                     VALUE 4194304.
005800     05  WKS-MULT-TENANT            PIC S9(9)  COMP-3
005900                                     VALUE 131072.
006000     05  WKS-MULT-SERVICIO          PIC S9(9)  COMP-3
006100                                     VALUE 4096.
006200     05  WKS-TOPE-CONTADOR          PIC 9(4)   COMP VALUE 4096.
006300     05  WKS-TOPE-ID                PIC 9(2)   COMP VALUE 32.
006400     05  FILLER                     PIC X(08).
006500******************************************************************
006600*           ESTADO PERSISTENTE ENTRE LLAMADAS (CALLS)            *
006700******************************************************************
006800 01  WKS-ESTADO-PERSISTENTE.
006900     05  WKS-ULTIMO-MS-USADO        PIC S9(18) COMP-3 VALUE 0.
007000     05  WKS-CONTADOR-CICLO         PIC 9(4)   COMP   VALUE 0.
007100     05  FILLER                     PIC X(10).
007200******************************************************************
007300*              FECHA Y HORA DEL SISTEMA (ACCEPT)                 *
007400******************************************************************
007500 01  WKS-FECHA-HOY                  PIC 9(8) VALUE ZEROES.
007600 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
007700     05  WKS-ANIO-HOY                PIC 9(4).
007800     05  WKS-MES-HOY                 PIC 9(2).
007900     05  WKS-DIA-HOY                 PIC 9(2).
008000 01  WKS-HORA-HOY                   PIC 9(8) VALUE ZEROES.
008100 01  WKS-HORA-HOY-R REDEFINES WKS-HORA-HOY.
008200     05  WKS-HH-HOY                  PIC 9(2).
008300     05  WKS-MM-HOY                  PIC 9(2).
008400     05  WKS-SS-HOY                  PIC 9(2).
008500     05  WKS-CC-HOY                  PIC 9(2).
008600 01  WKS-MS-HOY                     PIC S9(18) COMP-3 VALUE 0.
008700 01  WKS-DIAS-TRANSCURRIDOS         PIC S9(9)  COMP-3 VALUE 0.
008800******************************************************************
008900*     TABLA DE DIAS POR MES, CONSTRUIDA POR REDEFINES DE UN      *
009000*     LITERAL (AJUSTADA A FEBRERO BISIESTO EN TIEMPO DE CORRIDA) *
009100******************************************************************
009200 01  WKS-TABLA-DIAS-MES-LIT  PIC X(36)
009300         VALUE '031028031030031030031031030031030031'.
009400 01  WKS-TABLA-DIAS-MES REDEFINES WKS-TABLA-DIAS-MES-LIT.
009500     05  WKS-DIAS-MES OCCURS 12 TIMES   PIC 9(3).
009600 77  WKS-ANIO-CICLO                 PIC 9(4) COMP VALUE 0.
009700 77  WKS-MES-CICLO                  PIC 9(2) COMP VALUE 0.
009800 77  WKS-RESIDUO-4                  PIC 9(4) COMP VALUE 0.
009900 77  WKS-RESIDUO-100                PIC 9(4) COMP VALUE 0.
010000 77  WKS-RESIDUO-400                PIC 9(4) COMP VALUE 0.
010100 77  WKS-COCIENTE-AUX               PIC 9(9) COMP VALUE 0.
010200 01  WKS-FLAGS-FECHA.
010300     05  WKS-IND-BISIESTO            PIC 9(1) VALUE ZERO.
010400         88  WKS-ANIO-ES-BISIESTO        VALUE 1.
010500     05  FILLER                      PIC X(05).
010600******************************************************************
010700*     TABLA DE ORDINALES PARA EL HASH DE NOMBRES, EXIGIDO POR     *
010800*     AUDITORIA PARA DETECTAR ALTERACIONES (VER COMENTARIOS EN   *
010900*     HUELLA01); USA EL MISMO PATRON 31*H + ORDINAL QUE HUELLA01.*
011000******************************************************************
011100 01  WKS-TABLA-ORDINAL-LIT    PIC X(36)
011200         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789'.
011300 01  WKS-TABLA-ORDINAL REDEFINES WKS-TABLA-ORDINAL-LIT.
011400     05  WKS-CARACTER-ORDINAL OCCURS 36 TIMES INDEXED BY IX-ORD
011500                                      PIC X(01).
011600 01  WKS-NOMBRE-TRABAJO              PIC X(30) VALUE SPACES.
011700 77  WKS-POS-NOMBRE                  PIC 9(2) COMP VALUE 0.
011800 77  WKS-HASH-ACUM                   PIC 9(9) COMP VALUE 0.
011900 77  WKS-HASH-RESULTADO              PIC 9(2) COMP VALUE 0.
012000******************************************************************
012100*        VARIABLES AUXILIARES DE EMPAQUETADO/DESEMPAQUETADO      *
012200******************************************************************
012300 01  WKS-PARTE-ALTA                  PIC S9(18) COMP-3 VALUE 0.
012400 01  WKS-PARTE-MEDIA                 PIC S9(18) COMP-3 VALUE 0.
012500 01  WKS-SECUENCIA-TRABAJO           PIC S9(18) COMP-3 VALUE 0.
012600******************************************************************
012700*                       LINKAGE SECTION                          *
012800******************************************************************
012900 LINKAGE SECTION.
013000 01  LK-PARAMETROS-SECNUM.
013100     05  LK-ACCION                  PIC X(05).
013200         88  LK-ACCION-MINT              VALUE 'MINT'.
013300         88  LK-ACCION-PARSE             VALUE 'PARSE'.
013400     05  LK-NOMBRE-TENANT           PIC X(30).
013500     05  LK-NOMBRE-SERVICIO         PIC X(30).
013600     05  LK-SEQ                     PIC S9(18) COMP-3.
013700     05  LK-TS-RELATIVO             PIC S9(18) COMP-3.
013800     05  LK-TENANT-ID               PIC 9(02).
013900     05  LK-SERVICIO-ID             PIC 9(02).
014000     05  LK-CONTADOR-SEQ            PIC 9(04).
014100     05  LK-COD-RESPUESTA           PIC 9(02).
014200     05  FILLER                     PIC X(10).
014300******************************************************************
014400 PROCEDURE DIVISION USING LK-PARAMETROS-SECNUM.
014500******************************************************************
014600 000-PRINCIPAL SECTION.
014700     MOVE ZERO TO LK-COD-RESPUESTA
014800     EVALUATE TRUE
014900         WHEN LK-ACCION-MINT
015000             PERFORM 100-MINT-SECUENCIA
015100         WHEN LK-ACCION-PARSE
015200             PERFORM 500-PARSE-SECUENCIA
015300         WHEN OTHER
015400             MOVE 99 TO LK-COD-RESPUESTA
015500     END-EVALUATE
015600     GOBACK.
015700 000-PRINCIPAL-E. EXIT.
015800
015900*--------> ARMA UN NUMERO DE SECUENCIA NUEVO (MINT)
016000 100-MINT-SECUENCIA SECTION.
016100     PERFORM 110-OBTIENE-MARCA-TIEMPO
016200     PERFORM 150-RESUELVE-ID-TENANT
016300     PERFORM 160-RESUELVE-ID-SERVICIO
016400     PERFORM 170-AVANZA-CONTADOR-CICLO
016500     PERFORM 180-EMPAQUETA-SECUENCIA
016600     MOVE WKS-SECUENCIA-TRABAJO TO LK-SEQ.
016700 100-MINT-SECUENCIA-E. EXIT.
016800
016900*--------> TOMA FECHA/HORA DEL SISTEMA Y LA CONVIERTE A MS
017000*          DESDE LA EPOCA BASE, CONTROLANDO RETROCESO DE RELOJ
017100 110-OBTIENE-MARCA-TIEMPO SECTION.
017200     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
017300     ACCEPT WKS-HORA-HOY  FROM TIME
017400     PERFORM 120-CALCULA-DIAS-DESDE-EPOCA
017500     COMPUTE WKS-MS-HOY =
017600           (WKS-DIAS-TRANSCURRIDOS * 86400000) +
017700           (WKS-HH-HOY * 3600000) + (WKS-MM-HOY * 60000) +
017800           (WKS-SS-HOY * 1000)    + (WKS-CC-HOY * 10)
017900             - WKS-EPOCA-BASE-MS
018000     IF WKS-MS-HOY < WKS-ULTIMO-MS-USADO
018100*            EL RELOJ DEL SISTEMA RETROCEDIO - CONDICION FATAL,
018200*            NO HAY FORMA SEGURA DE SEGUIR EMITIENDO SECUENCIAS
018300        DISPLAY '*** SECNUM01 - EL RELOJ DEL SISTEMA RETROCEDIO'
018400                UPON CONSOLE
018500        DISPLAY '*** SECNUM01 - PROCESO ABORTADO'
018600                UPON CONSOLE
018700        MOVE 99 TO RETURN-CODE
018800        STOP RUN
018900     END-IF
019000     IF WKS-MS-HOY = WKS-ULTIMO-MS-USADO
019100        ADD 1 TO WKS-CONTADOR-CICLO
019200        IF WKS-CONTADOR-CICLO >= WKS-TOPE-CONTADOR
019300           PERFORM 130-ESPERA-SIGUIENTE-MILISEGUNDO
019400        END-IF
019500     ELSE
019600        MOVE ZERO TO WKS-CONTADOR-CICLO
019700     END-IF
019800     MOVE WKS-MS-HOY TO WKS-ULTIMO-MS-USADO.
019900 110-OBTIENE-MARCA-TIEMPO-E. EXIT.
020000
020100*--------> DIAS TRANSCURRIDOS DESDE 1970-01-01 HASTA LA FECHA
020200*          ACTUAL, AÑO POR AÑO Y MES POR MES (SIN FUNCIONES
020300*          INTRINSECAS DE FECHA)
020400 120-CALCULA-DIAS-DESDE-EPOCA SECTION.
020500     MOVE ZERO TO WKS-DIAS-TRANSCURRIDOS
020600     PERFORM 121-ACUMULA-UN-ANIO
020700         VARYING WKS-ANIO-CICLO FROM 1970 BY 1
020800         UNTIL WKS-ANIO-CICLO >= WKS-ANIO-HOY
020900     PERFORM 124-AJUSTA-FEBRERO-BISIESTO
021000     PERFORM 125-ACUMULA-UN-MES
021100         VARYING WKS-MES-CICLO FROM 1 BY 1
021200         UNTIL WKS-MES-CICLO >= WKS-MES-HOY
021300     COMPUTE WKS-DIAS-TRANSCURRIDOS =
021400             WKS-DIAS-TRANSCURRIDOS + WKS-DIA-HOY - 1.
021500 120-CALCULA-DIAS-DESDE-EPOCA-E. EXIT.
021600
021700 121-ACUMULA-UN-ANIO SECTION.
021800     PERFORM 122-PRUEBA-BISIESTO
021900     IF WKS-ANIO-ES-BISIESTO
022000        COMPUTE WKS-DIAS-TRANSCURRIDOS =
022100                WKS-DIAS-TRANSCURRIDOS + 366
022200     ELSE
022300        COMPUTE WKS-DIAS-TRANSCURRIDOS =
022400                WKS-DIAS-TRANSCURRIDOS + 365
022500     END-IF.
022600 121-ACUMULA-UN-ANIO-E. EXIT.
022700
022800*--------> AÑO BISIESTO: DIVISIBLE ENTRE 4, NO ENTRE 100 A MENOS
022900*          QUE TAMBIEN SEA DIVISIBLE ENTRE 400
023000 122-PRUEBA-BISIESTO SECTION.
023100     MOVE ZERO TO WKS-IND-BISIESTO
023200     COMPUTE WKS-COCIENTE-AUX = WKS-ANIO-CICLO / 4
023300     COMPUTE WKS-RESIDUO-4 =
023400             WKS-ANIO-CICLO - (WKS-COCIENTE-AUX * 4)
023500     IF WKS-RESIDUO-4 = 0
023600        COMPUTE WKS-COCIENTE-AUX = WKS-ANIO-CICLO / 100
023700        COMPUTE WKS-RESIDUO-100 =
023800                WKS-ANIO-CICLO - (WKS-COCIENTE-AUX * 100)
023900        IF WKS-RESIDUO-100 NOT = 0
024000           MOVE 1 TO WKS-IND-BISIESTO
024100        ELSE
024200           COMPUTE WKS-COCIENTE-AUX = WKS-ANIO-CICLO / 400
024300           COMPUTE WKS-RESIDUO-400 =
024400                   WKS-ANIO-CICLO - (WKS-COCIENTE-AUX * 400)
024500           IF WKS-RESIDUO-400 = 0
024600              MOVE 1 TO WKS-IND-BISIESTO
024700           END-IF
024800        END-IF
024900     END-IF.
025000 122-PRUEBA-BISIESTO-E. EXIT.
025100
025200*--------> SI EL AÑO EN CURSO ES BISIESTO, FEBRERO TRAE 29 DIAS
025300 124-AJUSTA-FEBRERO-BISIESTO SECTION.
025400     MOVE WKS-ANIO-HOY TO WKS-ANIO-CICLO
025500     PERFORM 122-PRUEBA-BISIESTO
025600     MOVE 28 TO WKS-DIAS-MES(2)
025700     IF WKS-ANIO-ES-BISIESTO
025800        MOVE 29 TO WKS-DIAS-MES(2)
025900     END-IF.
026000 124-AJUSTA-FEBRERO-BISIESTO-E. EXIT.
026100
026200 125-ACUMULA-UN-MES SECTION.
026300     COMPUTE WKS-DIAS-TRANSCURRIDOS =
026400             WKS-DIAS-TRANSCURRIDOS + WKS-DIAS-MES(WKS-MES-CICLO).
026500 125-ACUMULA-UN-MES-E. EXIT.
026600
026700*--------> ESPERA ACTIVA (BUSY-WAIT) HASTA QUE EL RELOJ AVANCE
026800*          AL SIGUIENTE MILISEGUNDO, CUANDO EL CONTADOR DE 12
026900*          BITS SE AGOTO DENTRO DEL MISMO MILISEGUNDO
027000 130-ESPERA-SIGUIENTE-MILISEGUNDO SECTION.
027100     PERFORM 131-RELEE-RELOJ
027200         UNTIL WKS-MS-HOY > WKS-ULTIMO-MS-USADO
027300     MOVE ZERO TO WKS-CONTADOR-CICLO.
027400 130-ESPERA-SIGUIENTE-MILISEGUNDO-E. EXIT.
027500
027600 131-RELEE-RELOJ SECTION.
027700     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
027800     ACCEPT WKS-HORA-HOY  FROM TIME
027900     PERFORM 120-CALCULA-DIAS-DESDE-EPOCA
028000     COMPUTE WKS-MS-HOY =
028100           (WKS-DIAS-TRANSCURRIDOS * 86400000) +
028200           (WKS-HH-HOY * 3600000) + (WKS-MM-HOY * 60000) +
028300           (WKS-SS-HOY * 1000)    + (WKS-CC-HOY * 10)
028400             - WKS-EPOCA-BASE-MS.
028500 131-RELEE-RELOJ-E. EXIT.
028600
028700*--------> RESUELVE EL ID DE ARRENDATARIO (5 BITS, 0-31) A
028800*          PARTIR DE SU NOMBRE
028900 150-RESUELVE-ID-TENANT SECTION.
029000     MOVE LK-NOMBRE-TENANT TO WKS-NOMBRE-TRABAJO
029100     PERFORM 190-CALCULA-HASH-NOMBRE
029200     MOVE WKS-HASH-RESULTADO TO LK-TENANT-ID.
029300 150-RESUELVE-ID-TENANT-E. EXIT.
029400
029500*--------> RESUELVE EL ID DE SERVICIO (5 BITS, 0-31) A PARTIR
029600*          DE SU NOMBRE
029700 160-RESUELVE-ID-SERVICIO SECTION.
029800     MOVE LK-NOMBRE-SERVICIO TO WKS-NOMBRE-TRABAJO
029900     PERFORM 190-CALCULA-HASH-NOMBRE
030000     MOVE WKS-HASH-RESULTADO TO LK-SERVICIO-ID.
030100 160-RESUELVE-ID-SERVICIO-E. EXIT.
030200
030300*--------> HASH SUSTITUTO (31*H + ORDINAL, MOD 32) SOBRE
030400*          WKS-NOMBRE-TRABAJO.  MISMO PATRON QUE HUELLA01 USA
030500*          PARA EL CHECKSUM DE LA HUELLA DE UNA PARTIDA.
030600 190-CALCULA-HASH-NOMBRE SECTION.
030700     MOVE 1 TO WKS-HASH-ACUM
030800     PERFORM 191-PROCESA-UN-CARACTER
030900         VARYING WKS-POS-NOMBRE FROM 1 BY 1
031000         UNTIL WKS-POS-NOMBRE > 30
031100     COMPUTE WKS-COCIENTE-AUX = WKS-HASH-ACUM / WKS-TOPE-ID
031200     COMPUTE WKS-HASH-RESULTADO =
031300             WKS-HASH-ACUM - (WKS-COCIENTE-AUX * WKS-TOPE-ID).
031400 190-CALCULA-HASH-NOMBRE-E. EXIT.
031500
031600 191-PROCESA-UN-CARACTER SECTION.
031700     IF WKS-NOMBRE-TRABAJO(WKS-POS-NOMBRE:1) NOT = SPACE
031800        PERFORM 192-BUSCA-ORDINAL
031900        COMPUTE WKS-HASH-ACUM = 31 * WKS-HASH-ACUM + IX-ORD
032000            ON SIZE ERROR
032100               COMPUTE WKS-HASH-ACUM =
032200                   WKS-HASH-ACUM -
032300                   ((WKS-HASH-ACUM / 1000000000) * 1000000000)
032400        END-COMPUTE
032500     END-IF.
032600 191-PROCESA-UN-CARACTER-E. EXIT.
032700
032800*--------> BUSCA LA POSICION DEL CARACTER ACTUAL EN LA TABLA DE
032900*          ORDINALES (A-Z, 0-9).  SI NO APARECE (ACENTOS, ETC)
033000*          SE USA LA POSICION 1 POR DEFECTO.
033100 192-BUSCA-ORDINAL SECTION.
033200     SET IX-ORD TO 1
033300     SEARCH WKS-CARACTER-ORDINAL
033400        AT END
033500           SET IX-ORD TO 1
033600        WHEN WKS-CARACTER-ORDINAL(IX-ORD) =
033700             WKS-NOMBRE-TRABAJO(WKS-POS-NOMBRE:1)
033800           CONTINUE
033900     END-SEARCH.
034000 192-BUSCA-ORDINAL-E. EXIT.
034100
034200*--------> AVANZA/INICIALIZA EL CONTADOR DE 12 BITS QUE YA
034300*          QUEDO ESTABLECIDO EN 110-OBTIENE-MARCA-TIEMPO
034400 170-AVANZA-CONTADOR-CICLO SECTION.
034500     MOVE WKS-CONTADOR-CICLO TO LK-CONTADOR-SEQ.
034600 170-AVANZA-CONTADOR-CICLO-E. EXIT.
034700
034800*--------> ARMA EL VALOR DE 64 BITS POR DESPLAZAMIENTO
034900*          ARITMETICO (MULTIPLICACION POR POTENCIAS DE DOS)
035000 180-EMPAQUETA-SECUENCIA SECTION.
035100     COMPUTE WKS-SECUENCIA-TRABAJO =
035200           (WKS-MS-HOY         * WKS-MULT-TIMESTAMP) +
035300           (LK-TENANT-ID       * WKS-MULT-TENANT)    +
035400           (LK-SERVICIO-ID     * WKS-MULT-SERVICIO)  +
035500            WKS-CONTADOR-CICLO
035600     MOVE WKS-MS-HOY TO LK-TS-RELATIVO.
035700 180-EMPAQUETA-SECUENCIA-E. EXIT.
035800
035900*--------> DESCOMPONE (PARSE) UN NUMERO DE SECUENCIA YA
036000*          GENERADO EN SUS CUATRO COMPONENTES, PARA CONSULTA
036100*          DE AUDITORIA/DIAGNOSTICO
036200 500-PARSE-SECUENCIA SECTION.
036300     MOVE LK-SEQ TO WKS-SECUENCIA-TRABAJO
036400     COMPUTE WKS-PARTE-ALTA =
036500             WKS-SECUENCIA-TRABAJO / WKS-MULT-SERVICIO
036600     COMPUTE LK-CONTADOR-SEQ =
036700             WKS-SECUENCIA-TRABAJO -
036800             (WKS-PARTE-ALTA * WKS-MULT-SERVICIO)
036900     COMPUTE WKS-PARTE-MEDIA = WKS-PARTE-ALTA / WKS-TOPE-ID
037000     COMPUTE LK-SERVICIO-ID =
037100             WKS-PARTE-ALTA - (WKS-PARTE-MEDIA * WKS-TOPE-ID)
037200     COMPUTE WKS-PARTE-ALTA = WKS-PARTE-MEDIA / WKS-TOPE-ID
037300     COMPUTE LK-TENANT-ID =
037400             WKS-PARTE-MEDIA - (WKS-PARTE-ALTA * WKS-TOPE-ID)
037500     MOVE WKS-PARTE-ALTA TO LK-TS-RELATIVO
037600     COMPUTE LK-TS-RELATIVO =
037700             LK-TS-RELATIVO + WKS-EPOCA-BASE-MS.
037800 500-PARSE-SECUENCIA-E. EXIT.
